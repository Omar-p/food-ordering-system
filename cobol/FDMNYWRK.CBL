000100*----------------------------------------------------------------         
000200*  FDMNYWRK.CBL                                                           
000300*  Money-work interchange record - 55 bytes.  All results come            
000400*  back scaled to 2 decimals, rounded half-up, same contract the          
000500*  old linkage area carried.                                              
000600*----------------------------------------------------------------         
000700*  2009-11-04 RK  REQ-5865  initial cut                                   
000800 FD  MONEY-WORK-FILE                                                      
000900     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 55 CHARACTERS.                                       
001100                                                                          
001200 01 MONEY-WORK-RECORD.                                                    
001300    05 MWK-MONEY-OPERATION           PIC X(01).                           
001400       88 MWK-MONEY-ADD              VALUE "A".                           
001500       88 MWK-MONEY-SUBTRACT         VALUE "S".                           
001600       88 MWK-MONEY-MULTIPLY         VALUE "M".                           
001700       88 MWK-MONEY-IS-GT-ZERO       VALUE "Z".                           
001800       88 MWK-MONEY-IS-GREATER       VALUE "G".                           
001900       88 MWK-MONEY-IS-EQUAL         VALUE "E".                           
002000    05 MWK-MONEY-AMOUNT-1            PIC S9(11)V99.                       
002100    05 MWK-MONEY-AMOUNT-2            PIC S9(11)V99.                       
002200    05 MWK-MONEY-QUANTITY            PIC 9(05) COMP.                      
002300    05 MWK-MONEY-RESULT              PIC S9(11)V99.                       
002400    05 MWK-MONEY-CONDITION           PIC X(01).                           
002500       88 MWK-MONEY-CONDITION-TRUE   VALUE "Y".                           
002600    05 FILLER                        PIC X(10).                           
