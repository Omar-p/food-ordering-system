000100*----------------------------------------------------------------         
000200*  FDPRDCT.CBL                                                            
000300*  Restaurant product master record - one per product offered by          
000400*  a restaurant.  121 bytes.  PR-PRODUCT-PRICE is the confirmed           
000500*  catalog price the order items get checked against.                     
000600*----------------------------------------------------------------         
000700*  1997-03-14 LF  REQ-4410  initial cut                                   
000800 FD PRODUCT-FILE                                                          
000900    LABEL RECORDS ARE STANDARD                                            
001000    RECORD CONTAINS 121 CHARACTERS.                                       
001100                                                                          
001200 01 PRODUCT-RECORD.                                                       
001300    05 PR-RESTAURANT-ID              PIC X(36).                           
001400    05 PR-PRODUCT-ID                 PIC X(36).                           
001500    05 PR-PRODUCT-NAME               PIC X(30).                           
001600    05 PR-PRODUCT-PRICE              PIC S9(11)V99.                       
001700    05 FILLER                        PIC X(06).                           
