000100*----------------------------------------------------------------         
000200*  SLORDWRK.CBL                                                           
000300*  SELECT clause for the order-work interchange file - one record         
000400*  written by whichever program is handing an order off, read             
000500*  back by whichever program is receiving it - same mailbox trick         
000600*  as ORDER-FILE's own header/detail pairing, just used between           
000700*  programs instead of between records.  ORDER-PROCESSING-BATCH           
000800*  and ORDER-VALIDATION-ENGINE are the only two that ever open it,        
000900*  and never both at once.                                                
001000*----------------------------------------------------------------         
001100*  2009-11-04 RK  REQ-5865  initial cut - replaces the linkage            
001200*                 area this system used to pass on the CALL               
001300 SELECT ORDER-WORK-FILE ASSIGN TO "ORDWRK"                                
001400        ORGANIZATION IS SEQUENTIAL                                        
001500        ACCESS MODE IS SEQUENTIAL                                         
001600        FILE STATUS IS W-ORDWRK-FILE-STATUS.                              
