000100*----------------------------------------------------------------         
000200*  ORDER-VALIDATION-ENGINE                                                
000300*----------------------------------------------------------------         
000400*  AUTHOR.        L. FORTUNATO                                            
000500*  INSTALLATION.  DATA PROCESSING DEPT                                    
000600*  DATE-WRITTEN.  06/12/1987                                              
000700*  DATE-COMPILED.                                                         
000800*  SECURITY.      UNCLASSIFIED                                            
000900*----------------------------------------------------------------         
001000*  Validates one order's money and holds its status state                 
001100*  machine - PENDING, PAID, APPROVED, CANCELLING, CANCELLED or            
001200*  REJECTED.  CALLed once per operation the batch driver wants            
001300*  done to the order (initialize, pay, approve, initCancel,               
001400*  cancel); never holds onto an order between calls, the driver           
001500*  carries OWK-ORDER-WORK-AREA back to it every time.  Grew out of        
001600*  the old VOUCHER-MAINTENANCE field-edit module and the old              
001700*  PAY-SELECTED-VOUCHER status-rewrite module, folded into one            
001800*  CALLed program because the new system drives orders in a               
001900*  straight-through batch instead of from a CRT menu.                     
002000*----------------------------------------------------------------         
002100*  CHANGE LOG                                                             
002200*----------------------------------------------------------------         
002300*  06/12/1987 LF  REQ-5180  INITIAL CUT - INITIALIZE/VALIDATE ONLY        
002400*  06/19/2003 LF  REQ-5180  ADDED PAY/APPROVE/INITCANCEL/CANCEL           
002500*  07/03/2003 LF  REQ-5180  TRACKING ID NOW DERIVED FROM ORDER ID,        
002600*                 NO MORE CALLING OUT FOR A GENERATED KEY                 
002700*  10/14/2003 RK  REQ-5298  ITEM PRICE MESSAGE NOW NAMES THE              
002800*                 PRODUCT, AP AUDIT ASKED FOR IT AFTER THE Q3 RUN         
002900*  11/02/2003 RK  REQ-5310  APPEND-FAILURE-MESSAGE NOW SKIPS A            
003000*                 BLANK MESSAGE INSTEAD OF APPENDING "; " FOR IT          
003100*  03/18/2004 RK  REQ-5402  VALIDATION STOPS AT THE FIRST BAD ITEM        
003200*                 INSTEAD OF CHECKING THE WHOLE LINE-ITEM TABLE           
003300*  09/01/2004 LF  REQ-5455  COMMENT CLEANUP, NO LOGIC CHANGE              
003400*  02/14/2005 RK  REQ-5520  ORDER-TOTAL NOW CARRIED TO THE DRIVER         
003500*                 EVEN ON A REJECT, FOR THE CONTROL REPORT TIE-OUT        
003600*  08/09/2005 LF  REQ-5580  MINOR PARAGRAPH RENUMBERING                   
003700*  01/06/2006 RK  REQ-5610  YEAR-END REVIEW - NO CHANGES REQUIRED         
003800*  07/22/2007 LF  REQ-5690  INIT-CANCEL NOW FIRES ORDER-CANCELLED,        
003900*                 PLAIN CANCEL NO LONGER DOES - MATCHES THE NEW           
004000*                 EVENT-PUBLISHER CONTRACT FROM PRODUCT                   
004100*  05/11/2009 RK  REQ-5810  COMMENT PASS FOR THE AUDITORS                 
004200*  08/22/2009 RK  REQ-5820  COMMENT PASS PER CODE REVIEW, NO              
004300*                 LOGIC CHANGE                                            
004400*  11/04/2009 RK  REQ-5865  DROPPED THE LINKAGE SECTION - THIS            
004500*                 PROGRAM NOW PICKS UP ITS ORDER THROUGH ORDWRK           
004600*                 AND CALLS ORDER-MONEY-SERVICES THROUGH MNYWRK,          
004700*                 SAME WAY TWO CRT PROGRAMS USED TO HAND A                
004800*                 VOUCHER BACK AND FORTH ON VOUCHER-FILE                  
004900*----------------------------------------------------------------         
005000 IDENTIFICATION DIVISION.                                                 
005100 PROGRAM-ID.     ORDER-VALIDATION-ENGINE.                                 
005200 AUTHOR.         L. FORTUNATO.                                            
005300 INSTALLATION.   DATA PROCESSING DEPT.                                    
005400 DATE-WRITTEN.   06/12/1987.                                              
005500 DATE-COMPILED.                                                           
005600 SECURITY.       UNCLASSIFIED.                                            
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500                                                                          
006600*    ORDWRK IS HOW THE BATCH DRIVER HANDS US THE ORDER TO WORK            
006700*    ON AND HOW WE HAND IT BACK - MNYWRK IS THE SAME TRICK FOR            
006800*    EVERY ADD/SUBTRACT/MULTIPLY/COMPARE WE NEED FROM ORDER-              
006900*    MONEY-SERVICES (REQ-5865).                                           
007000                                                                          
007100     COPY "SLORDWRK.CBL".                                                 
007200     COPY "SLMNYWRK.CBL".                                                 
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700     COPY "FDORDWRK.CBL".                                                 
007800     COPY "FDMNYWRK.CBL".                                                 
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100                                                                          
008200 01  W-ORDWRK-FILE-STATUS              PIC X(02).                         
008300     88 W-ORDWRK-FILE-OK               VALUE "00".                        
008400                                                                          
008500 01  W-MNYWRK-FILE-STATUS              PIC X(02).                         
008600     88 W-MNYWRK-FILE-OK               VALUE "00".                        
008700                                                                          
008800*    SET THE MOMENT ANY EDIT FAILS AND LEFT ALONE AFTER THAT - THE        
008900*    REST OF THIS PROGRAM CHECKS IT RATHER THAN CARRYING A RETURN         
009000*    CODE THROUGH EVERY PERFORM, SAME AS THE OLD EDIT MODULES DID.        
009100                                                                          
009200 77  W-VALIDATION-FAILED              PIC X(01).                          
009300     88 W-VALIDATION-HAS-FAILED       VALUE "Y".                          
009400                                                                          
009500*    RUNNING TOTAL OF THE ITEM SUBTOTALS, REBUILT FROM ZERO EVERY         
009600*    TIME 400-VALIDATE-ORDER-TOTAL-VS-ITEMS RUNS - PLAIN DISPLAY          
009700*    LIKE EVERY OTHER MONEY FIELD IN THIS SYSTEM, NOT PACKED.             
009800                                                                          
009900 77  W-ITEMS-SUM                      PIC S9(11)V99 VALUE ZERO.           
010000 77  W-TRACKING-SUB                   PIC 9(02) COMP.                     
010100 77  W-TRACKING-OUT-SUB               PIC 9(02) COMP.                     
010200                                                                          
010300 01  W-ORDER-ID-REVERSED              PIC X(36).                          
010400                                                                          
010500*    THE THREE FIELDS BELOW ONLY EXIST TO FEED THE STRING                 
010600*    STATEMENTS IN 320/400 - AN UNEDITED S9(11)V99 STRINGS WITH A         
010700*    LEADING SIGN AND NO DECIMAL POINT, WHICH READS LIKE GARBAGE          
010800*    ON A REJECT MESSAGE, SO EACH ONE IS MOVED THROUGH AN EDITED          
010900*    PICTURE FIRST AND THE RAW REDEFINES LETS STRING READ THE             
011000*    EDITED RESULT AS TEXT.                                               
011100                                                                          
011200 01  W-EDITED-PRICE                   PIC Z(9)9.99-.                      
011300 01  W-EDITED-PRICE-R REDEFINES                                           
011400     W-EDITED-PRICE                   PIC X(14).                          
011500                                                                          
011600 01  W-EDITED-TOTAL                   PIC Z(9)9.99-.                      
011700 01  W-EDITED-TOTAL-R REDEFINES                                           
011800     W-EDITED-TOTAL                   PIC X(14).                          
011900                                                                          
012000 01  W-EDITED-SUM                     PIC Z(9)9.99-.                      
012100 01  W-EDITED-SUM-R REDEFINES                                             
012200     W-EDITED-SUM                     PIC X(14).                          
012300                                                                          
012400 77  W-NEW-FAILURE-MSG                PIC X(80).                          
012500 77  W-OLD-FAILURE-MSG                PIC X(80).                          
012600                                                                          
012700*    HOLDS QUANTITY TIMES UNIT PRICE WHILE 310 TIES IT BACK TO THE        
012800*    DECLARED LINE-ITEM SUBTOTAL - SCRATCH ONLY, NEVER READ BACK          
012900*    BY THE CALLER.                                                       
013000                                                                          
013100 77  W-COMPUTED-SUBTOTAL              PIC S9(11)V99.                      
013200                                                                          
013300*----------------------------------------------------------------         
013400 PROCEDURE DIVISION.                                                      
013500*----------------------------------------------------------------         
013600                                                                          
013700 000-MAIN-LOGIC.                                                          
013800                                                                          
013900*    FIRST THING ON EVERY CALL - PICK UP THE ORDER FROM ORDWRK,           
014000*    WRITTEN THERE BY THE BATCH DRIVER RIGHT BEFORE IT CALLED US          
014100*    (REQ-5865, REPLACES THE OLD LINKAGE AREA).                           
014200                                                                          
014300     PERFORM 050-RECEIVE-ORDER-WORK-AREA                                  
014400                                                                          
014500*    EVENT FIELDS ARE CLEARED ON EVERY CALL REGARDLESS OF WHICH           
014600*    OPERATION RUNS - A CALLER THAT DOES NOT FIRE AN EVENT THIS           
014700*    TIME MUST NOT SEE ONE LEFT OVER FROM ITS PREVIOUS CALL.              
014800                                                                          
014900     MOVE "N"   TO W-VALIDATION-FAILED                                    
015000     MOVE "N"   TO OWK-EVENT-NEEDED-FLAG                                  
015100     MOVE SPACES TO OWK-EVENT-TYPE                                        
015200                                                                          
015300*    ONE PARAGRAPH PER LIFECYCLE OPERATION - THE FIVE STATES BELOW        
015400*    ARE THE WHOLE ORDER LIFECYCLE THIS SHOP SUPPORTS; THERE IS NO        
015500*    OPERATION THAT TOUCHES TWO OF THEM AT ONCE.                          
015600                                                                          
015700     EVALUATE TRUE                                                        
015800        WHEN OWK-OP-INITIALIZE                                            
015900           PERFORM 100-INITIALIZE-ORDER                                   
016000        WHEN OWK-OP-PAY                                                   
016100           PERFORM 500-PAY-ORDER                                          
016200        WHEN OWK-OP-APPROVE                                               
016300           PERFORM 600-APPROVE-ORDER                                      
016400        WHEN OWK-OP-INIT-CANCEL                                           
016500           PERFORM 700-INIT-CANCEL-ORDER                                  
016600        WHEN OWK-OP-CANCEL                                                
016700           PERFORM 800-CANCEL-ORDER                                       
016800     END-EVALUATE.                                                        
016900                                                                          
017000     PERFORM 950-SEND-ORDER-WORK-AREA                                     
017100                                                                          
017200     GOBACK.                                                              
017300*----------------------------------------------------------------         
017400                                                                          
017500 050-RECEIVE-ORDER-WORK-AREA.                                             
017600                                                                          
017700     OPEN INPUT ORDER-WORK-FILE                                           
017800     READ ORDER-WORK-FILE                                                 
017900     CLOSE ORDER-WORK-FILE.                                               
018000*----------------------------------------------------------------         
018100                                                                          
018200 950-SEND-ORDER-WORK-AREA.                                                
018300                                                                          
018400*    LAST THING BEFORE GOBACK - HANDS THE NOW-UPDATED ORDER BACK          
018500*    TO WHOEVER CALLED US, THE SAME FILE IT CAME IN ON.                   
018600                                                                          
018700     OPEN OUTPUT ORDER-WORK-FILE                                          
018800     WRITE ORDER-WORK-RECORD                                              
018900     CLOSE ORDER-WORK-FILE.                                               
019000*----------------------------------------------------------------         
019100                                                                          
019200 100-INITIALIZE-ORDER.                                                    
019300                                                                          
019400*    GUARD - AN ORDER BEING INITIATED MUST NOT ALREADY CARRY A            
019500*    TRACKING ID OR A STATUS.                                             
019600                                                                          
019700     IF OWK-TRACKING-ID NOT = SPACES OR NOT OWK-STATUS-NONE               
019800        MOVE "Order is not in correct state for initialization!"          
019900          TO OWK-FAILURE-MSG                                              
020000        MOVE "REJECTED" TO OWK-ORDER-STATUS                               
020100        MOVE ZERO TO OWK-VALIDATED-ORDER-TOTAL                            
020200     ELSE                                                                 
020300                                                                          
020400*       THE THREE EDITS RUN IN A FIXED ORDER AND EACH IS SKIPPED          
020500*       ONCE AN EARLIER ONE HAS FAILED - REQ-5402 STOPPED US FROM         
020600*       CHECKING EVERY REMAINING LINE ITEM AFTER THE FIRST BAD            
020700*       ONE, AND THE SAME SHORT-CIRCUIT IS APPLIED HERE ACROSS            
020800*       THE THREE EDIT LEVELS.                                            
020900                                                                          
021000        PERFORM 200-VALIDATE-ORDER-TOTAL-PRESENT                          
021100        IF NOT W-VALIDATION-HAS-FAILED                                    
021200           PERFORM 300-VALIDATE-ORDER-ITEMS                               
021300        END-IF                                                            
021400        IF NOT W-VALIDATION-HAS-FAILED                                    
021500           PERFORM 400-VALIDATE-ORDER-TOTAL-VS-ITEMS                      
021600        END-IF                                                            
021700        IF W-VALIDATION-HAS-FAILED                                        
021800           MOVE "REJECTED" TO OWK-ORDER-STATUS                            
021900        ELSE                                                              
022000           PERFORM 150-ASSIGN-TRACKING-ID                                 
022100           PERFORM 160-RENUMBER-ORDER-ITEMS                               
022200           MOVE "PENDING" TO OWK-ORDER-STATUS                             
022300           MOVE OWK-DECLARED-ORDER-PRICE                                  
022400             TO OWK-VALIDATED-ORDER-TOTAL                                 
022500           MOVE "ORDER-CREATED" TO OWK-EVENT-TYPE                         
022600           MOVE "Y" TO OWK-EVENT-NEEDED-FLAG                              
022700        END-IF                                                            
022800     END-IF.                                                              
022900*----------------------------------------------------------------         
023000                                                                          
023100 150-ASSIGN-TRACKING-ID.                                                  
023200                                                                          
023300*    TRACKING ID IS THE ORDER ID SPELLED BACKWARDS - NO CALL-OUT          
023400*    TO A KEY GENERATOR, JUST A DETERMINISTIC RESHUFFLE OF A KEY          
023500*    WE ALREADY HAVE.                                                     
023600                                                                          
023700     MOVE SPACES TO W-ORDER-ID-REVERSED                                   
023800                                                                          
023900     PERFORM 155-REVERSE-ONE-CHAR                                         
024000             VARYING W-TRACKING-SUB FROM 1 BY 1                           
024100             UNTIL W-TRACKING-SUB > 36                                    
024200                                                                          
024300     MOVE W-ORDER-ID-REVERSED TO OWK-TRACKING-ID.                         
024400*----------------------------------------------------------------         
024500                                                                          
024600 155-REVERSE-ONE-CHAR.                                                    
024700                                                                          
024800*    CHARACTER W-TRACKING-SUB OF THE ORDER ID LANDS AT POSITION           
024900*    (37 MINUS W-TRACKING-SUB) OF THE OUTPUT - POSITION 1 GOES            
025000*    TO 36, POSITION 36 GOES TO 1, AND SO ON INWARD.                      
025100                                                                          
025200     COMPUTE W-TRACKING-OUT-SUB = 37 - W-TRACKING-SUB                     
025300     MOVE OWK-ORDER-ID(W-TRACKING-SUB:1)                                  
025400       TO W-ORDER-ID-REVERSED(W-TRACKING-OUT-SUB:1).                      
025500*----------------------------------------------------------------         
025600                                                                          
025700 160-RENUMBER-ORDER-ITEMS.                                                
025800                                                                          
025900*    OWK-ITEM-SEQ IS REASSIGNED 1-N IN TABLE ORDER ONCE THE ORDER         
026000*    PASSES EDIT - WHATEVER SEQUENCE NUMBERS ARRIVED ON THE INPUT         
026100*    ARE NOT TRUSTED, ONLY THE ORDER THE ITEMS SIT IN THE TABLE.          
026200                                                                          
026300     PERFORM 165-RENUMBER-ONE-ITEM                                        
026400             VARYING OWK-IX FROM 1 BY 1                                   
026500             UNTIL OWK-IX > OWK-ORDER-ITEM-COUNT.                         
026600*----------------------------------------------------------------         
026700                                                                          
026800 165-RENUMBER-ONE-ITEM.                                                   
026900                                                                          
027000     MOVE OWK-IX TO OWK-ITEM-SEQ(OWK-IX).                                 
027100*----------------------------------------------------------------         
027200                                                                          
027300 200-VALIDATE-ORDER-TOTAL-PRESENT.                                        
027400                                                                          
027500*    FIRST EDIT RUN ON ANY ORDER - A ZERO OR NEGATIVE DECLARED            
027600*    TOTAL IS REJECTED HERE BEFORE ANY ITEM OR CATALOG WORK IS            
027700*    ATTEMPTED, SAME AS THE OLD VOUCHER-MAINTENANCE AMOUNT EDIT.          
027800                                                                          
027900     MOVE "Z"                    TO MWK-MONEY-OPERATION                   
028000     MOVE OWK-DECLARED-ORDER-PRICE TO MWK-MONEY-AMOUNT-1                  
028100     PERFORM 920-CALL-MONEY-SERVICES                                      
028200                                                                          
028300     IF NOT MWK-MONEY-CONDITION-TRUE                                      
028400        MOVE "Total price must be greater than zero!"                     
028500          TO OWK-FAILURE-MSG                                              
028600        MOVE "Y" TO W-VALIDATION-FAILED                                   
028700     END-IF.                                                              
028800*----------------------------------------------------------------         
028900                                                                          
029000 300-VALIDATE-ORDER-ITEMS.                                                
029100                                                                          
029200*    STOPS AT THE FIRST BAD ITEM (REQ-5402) - ONCE ONE LINE ITEM          
029300*    FAILS THERE IS NO BENEFIT CHECKING THE REST, THE WHOLE ORDER         
029400*    IS GOING TO BE REJECTED EITHER WAY.                                  
029500                                                                          
029600     PERFORM 310-CHECK-ONE-ITEM THRU 310-EXIT                             
029700             VARYING OWK-IX FROM 1 BY 1                                   
029800             UNTIL OWK-IX > OWK-ORDER-ITEM-COUNT                          
029900                OR W-VALIDATION-HAS-FAILED.                               
030000*----------------------------------------------------------------         
030100                                                                          
030200 310-CHECK-ONE-ITEM.                                                      
030300                                                                          
030400*    THREE THINGS MUST HOLD FOR ONE LINE ITEM TO PASS: THE                
030500*    DECLARED UNIT PRICE IS POSITIVE, IT MATCHES WHAT THE CATALOG         
030600*    SAYS THE PRODUCT COSTS, AND QUANTITY TIMES THAT PRICE TIES           
030700*    OUT TO THE DECLARED SUBTOTAL.  ANY ONE FAILURE GOES STRAIGHT         
030800*    TO THE EXIT, NO POINT CHECKING THE OTHER TWO.                        
030900                                                                          
031000     MOVE "Z" TO MWK-MONEY-OPERATION                                      
031100     MOVE OWK-DECLARED-UNIT-PRICE(OWK-IX) TO MWK-MONEY-AMOUNT-1           
031200     PERFORM 920-CALL-MONEY-SERVICES                                      
031300                                                                          
031400     IF NOT MWK-MONEY-CONDITION-TRUE                                      
031500        PERFORM 320-FAIL-ITEM-PRICE                                       
031600        GO TO 310-EXIT                                                    
031700     END-IF                                                               
031800                                                                          
031900*    OWK-CONFIRMED-UNIT-PRICE WAS FILLED IN BY THE BATCH DRIVER'S         
032000*    CATALOG LOOKUP BEFORE THIS PROGRAM WAS EVER CALLED - THIS            
032100*    PROGRAM NEVER TOUCHES THE CATALOG TABLE ITSELF, IT ONLY              
032200*    COMPARES WHAT THE DRIVER FOUND AGAINST WHAT THE ORDER CLAIMS.        
032300                                                                          
032400     IF OWK-DECLARED-UNIT-PRICE(OWK-IX) NOT =                             
032500        OWK-CONFIRMED-UNIT-PRICE(OWK-IX)                                  
032600        PERFORM 320-FAIL-ITEM-PRICE                                       
032700        GO TO 310-EXIT                                                    
032800     END-IF                                                               
032900                                                                          
033000     MOVE "M" TO MWK-MONEY-OPERATION                                      
033100     MOVE OWK-DECLARED-UNIT-PRICE(OWK-IX) TO MWK-MONEY-AMOUNT-1           
033200     MOVE OWK-DECLARED-QUANTITY(OWK-IX)   TO MWK-MONEY-QUANTITY           
033300     PERFORM 920-CALL-MONEY-SERVICES                                      
033400     MOVE MWK-MONEY-RESULT TO W-COMPUTED-SUBTOTAL                         
033500                                                                          
033600     PERFORM 330-CHECK-ITEM-SUBTOTAL.                                     
033700*----------------------------------------------------------------         
033800                                                                          
033900 310-EXIT.                                                                
034000     EXIT.                                                                
034100*----------------------------------------------------------------         
034200                                                                          
034300 320-FAIL-ITEM-PRICE.                                                     
034400                                                                          
034500     MOVE OWK-DECLARED-UNIT-PRICE(OWK-IX) TO W-EDITED-PRICE               
034600                                                                          
034700     STRING "Order item price: " DELIMITED BY SIZE                        
034800            W-EDITED-PRICE-R    DELIMITED BY SIZE                         
034900            " is not valid for product " DELIMITED BY SIZE                
035000            OWK-PRODUCT-ID(OWK-IX) DELIMITED BY SIZE                      
035100            INTO OWK-FAILURE-MSG                                          
035200                                                                          
035300     MOVE "Y" TO W-VALIDATION-FAILED.                                     
035400*----------------------------------------------------------------         
035500                                                                          
035600 330-CHECK-ITEM-SUBTOTAL.                                                 
035700                                                                          
035800*    QUANTITY TIMES UNIT PRICE MUST MATCH THE SUBTOTAL THE ORDER          
035900*    DECLARED FOR THE LINE - A MISMATCH MEANS THE ORDER WAS BUILT         
036000*    WITH BAD MATH UPSTREAM, NOT SOMETHING THIS SHOP WILL SILENTLY        
036100*    CORRECT FOR THE CUSTOMER.                                            
036200                                                                          
036300     MOVE "E" TO MWK-MONEY-OPERATION                                      
036400     MOVE W-COMPUTED-SUBTOTAL        TO MWK-MONEY-AMOUNT-1                
036500     MOVE OWK-DECLARED-SUBTOTAL(OWK-IX) TO MWK-MONEY-AMOUNT-2             
036600     PERFORM 920-CALL-MONEY-SERVICES                                      
036700                                                                          
036800     IF NOT MWK-MONEY-CONDITION-TRUE                                      
036900        PERFORM 320-FAIL-ITEM-PRICE                                       
037000     END-IF.                                                              
037100*----------------------------------------------------------------         
037200                                                                          
037300 400-VALIDATE-ORDER-TOTAL-VS-ITEMS.                                       
037400                                                                          
037500*    LAST EDIT - THE SUM OF THE LINE-ITEM SUBTOTALS MUST TIE BACK         
037600*    TO THE ORDER'S DECLARED TOTAL.  BY THE TIME WE GET HERE EVERY        
037700*    LINE ITEM HAS ALREADY PASSED 300, SO A MISMATCH HERE MEANS           
037800*    THE TOTAL ITSELF IS WRONG, NOT ANY ONE LINE.                         
037900                                                                          
038000     MOVE ZERO TO W-ITEMS-SUM                                             
038100                                                                          
038200     PERFORM 410-ADD-ONE-ITEM-SUBTOTAL                                    
038300             VARYING OWK-IX FROM 1 BY 1                                   
038400             UNTIL OWK-IX > OWK-ORDER-ITEM-COUNT                          
038500                                                                          
038600     MOVE "E" TO MWK-MONEY-OPERATION                                      
038700     MOVE OWK-DECLARED-ORDER-PRICE TO MWK-MONEY-AMOUNT-1                  
038800     MOVE W-ITEMS-SUM            TO MWK-MONEY-AMOUNT-2                    
038900     PERFORM 920-CALL-MONEY-SERVICES                                      
039000                                                                          
039100     IF NOT MWK-MONEY-CONDITION-TRUE                                      
039200        MOVE OWK-DECLARED-ORDER-PRICE TO W-EDITED-TOTAL                   
039300        MOVE W-ITEMS-SUM            TO W-EDITED-SUM                       
039400        STRING "Total price: " DELIMITED BY SIZE                          
039500               W-EDITED-TOTAL-R DELIMITED BY SIZE                         
039600               " is not equal to Order items total: "                     
039700                                DELIMITED BY SIZE                         
039800               W-EDITED-SUM-R   DELIMITED BY SIZE                         
039900               "!"             DELIMITED BY SIZE                          
040000               INTO OWK-FAILURE-MSG                                       
040100        MOVE "Y" TO W-VALIDATION-FAILED                                   
040200     END-IF.                                                              
040300*----------------------------------------------------------------         
040400                                                                          
040500 410-ADD-ONE-ITEM-SUBTOTAL.                                               
040600                                                                          
040700     MOVE "A" TO MWK-MONEY-OPERATION                                      
040800     MOVE W-ITEMS-SUM TO MWK-MONEY-AMOUNT-1                               
040900     MOVE OWK-DECLARED-SUBTOTAL(OWK-IX) TO MWK-MONEY-AMOUNT-2             
041000     PERFORM 920-CALL-MONEY-SERVICES                                      
041100     MOVE MWK-MONEY-RESULT TO W-ITEMS-SUM.                                
041200*----------------------------------------------------------------         
041300                                                                          
041400 500-PAY-ORDER.                                                           
041500                                                                          
041600*    ONLY A PENDING ORDER CAN BE PAID - AN ORDER ALREADY PAID,            
041700*    APPROVED, CANCELLING OR CANCELLED STAYS WHERE IT IS AND THE          
041800*    DRIVER IS TOLD WHY, SAME PATTERN EVERY STATE CHANGE BELOW            
041900*    FOLLOWS.                                                             
042000                                                                          
042100     IF OWK-STATUS-PENDING                                                
042200        MOVE "PAID" TO OWK-ORDER-STATUS                                   
042300        MOVE "ORDER-PAID" TO OWK-EVENT-TYPE                               
042400        MOVE "Y" TO OWK-EVENT-NEEDED-FLAG                                 
042500     ELSE                                                                 
042600        MOVE "Order is not in correct state for pay operation!"           
042700          TO W-NEW-FAILURE-MSG                                            
042800        PERFORM 900-APPEND-FAILURE-MESSAGE                                
042900     END-IF.                                                              
043000*----------------------------------------------------------------         
043100                                                                          
043200 600-APPROVE-ORDER.                                                       
043300                                                                          
043400*    APPROVE DOES NOT FIRE AN EVENT - ONLY ORDER-CREATED, ORDER-          
043500*    PAID AND ORDER-CANCELLED ARE WIRED TO THE EVENT PUBLISHER            
043600*    CONTRACT; APPROVAL IS AN INTERNAL STATE CHANGE ONLY.                 
043700                                                                          
043800     IF OWK-STATUS-PAID                                                   
043900        MOVE "APPROVED" TO OWK-ORDER-STATUS                               
044000     ELSE                                                                 
044100     MOVE "Order is not in correct state for approve operation!"          
044200          TO W-NEW-FAILURE-MSG                                            
044300        PERFORM 900-APPEND-FAILURE-MESSAGE                                
044400     END-IF.                                                              
044500*----------------------------------------------------------------         
044600                                                                          
044700 700-INIT-CANCEL-ORDER.                                                   
044800                                                                          
044900*    INITCANCEL IS THE ONE OF THE TWO CANCEL OPERATIONS THAT FIRES        
045000*    ORDER-CANCELLED (REQ-5690) - PLAIN CANCEL BELOW ONLY FINISHES        
045100*    THE STATE CHANGE AFTER THE EVENT HAS ALREADY GONE OUT, IT            
045200*    MUST NOT FIRE A SECOND ONE.                                          
045300                                                                          
045400     IF OWK-STATUS-PAID                                                   
045500        MOVE "CANCELLING" TO OWK-ORDER-STATUS                             
045600        MOVE "ORDER-CANCELLED" TO OWK-EVENT-TYPE                          
045700        MOVE "Y" TO OWK-EVENT-NEEDED-FLAG                                 
045800     ELSE                                                                 
045900     MOVE                                                                 
046000        "Order is not in correct state for initCancel operation!"         
046100          TO W-NEW-FAILURE-MSG                                            
046200        PERFORM 900-APPEND-FAILURE-MESSAGE                                
046300     END-IF.                                                              
046400*----------------------------------------------------------------         
046500                                                                          
046600 800-CANCEL-ORDER.                                                        
046700                                                                          
046800*    FINAL LEG OF THE CANCEL PAIR - RUNS AFTER INITCANCEL HAS             
046900*    ALREADY MOVED THE ORDER TO CANCELLING, BUT A STILL-PENDING           
047000*    ORDER (NEVER PAID) IS ALLOWED STRAIGHT THROUGH TOO, SINCE IT         
047100*    NEVER WENT THROUGH INITCANCEL AT ALL.                                
047200                                                                          
047300     IF OWK-STATUS-PENDING OR OWK-STATUS-CANCELLING                       
047400        MOVE "CANCELLED" TO OWK-ORDER-STATUS                              
047500     ELSE                                                                 
047600        MOVE "Order is not in correct state for cancel operation!"        
047700          TO W-NEW-FAILURE-MSG                                            
047800        PERFORM 900-APPEND-FAILURE-MESSAGE                                
047900     END-IF.                                                              
048000*----------------------------------------------------------------         
048100                                                                          
048200 900-APPEND-FAILURE-MESSAGE.                                              
048300                                                                          
048400*    BLANK MESSAGES ARE NOT STORED; A MESSAGE ALREADY ON THE              
048500*    ORDER GETS THE NEW ONE APPENDED, NOT OVERWRITTEN - REQ-5310          
048600*    CAME IN AFTER A BLANK MESSAGE WAS SEEN APPENDING A STRAY "; "        
048700*    WITH NOTHING AFTER IT.                                               
048800                                                                          
048900     IF W-NEW-FAILURE-MSG NOT = SPACES                                    
049000        IF OWK-FAILURE-MSG = SPACES                                       
049100           MOVE W-NEW-FAILURE-MSG TO OWK-FAILURE-MSG                      
049200        ELSE                                                              
049300           MOVE OWK-FAILURE-MSG TO W-OLD-FAILURE-MSG                      
049400           STRING W-OLD-FAILURE-MSG DELIMITED BY "  "                     
049500                  "; "               DELIMITED BY SIZE                    
049600                  W-NEW-FAILURE-MSG DELIMITED BY "  "                     
049700                  INTO OWK-FAILURE-MSG                                    
049800           END-STRING                                                     
049900        END-IF                                                            
050000     END-IF.                                                              
050100*----------------------------------------------------------------         
050200                                                                          
050300 920-CALL-MONEY-SERVICES.                                                 
050400                                                                          
050500*    WRITE-CALL-READ AROUND ORDER-MONEY-SERVICES - MWK-MONEY-             
050600*    OPERATION AND ITS OPERANDS MUST ALREADY BE SET BY THE                
050700*    CALLER BEFORE THIS PARAGRAPH IS PERFORMED (REQ-5865).                
050800                                                                          
050900     OPEN OUTPUT MONEY-WORK-FILE                                          
051000     WRITE MONEY-WORK-RECORD                                              
051100     CLOSE MONEY-WORK-FILE                                                
051200                                                                          
051300     CALL "ORDER-MONEY-SERVICES"                                          
051400                                                                          
051500     OPEN INPUT MONEY-WORK-FILE                                           
051600     READ MONEY-WORK-FILE                                                 
051700     CLOSE MONEY-WORK-FILE.                                               
051800*----------------------------------------------------------------         
