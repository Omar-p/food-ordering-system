000100*----------------------------------------------------------------         
000200*  SLMNYWRK.CBL                                                           
000300*  SELECT clause for the money-work interchange file, opened only         
000400*  by ORDER-VALIDATION-ENGINE and ORDER-MONEY-SERVICES - every            
000500*  add/subtract/multiply/compare the engine needs crosses here.           
000600*----------------------------------------------------------------         
000700*  2009-11-04 RK  REQ-5865  initial cut                                   
000800 SELECT MONEY-WORK-FILE ASSIGN TO "MNYWRK"                                
000900        ORGANIZATION IS SEQUENTIAL                                        
001000        ACCESS MODE IS SEQUENTIAL                                         
001100        FILE STATUS IS W-MNYWRK-FILE-STATUS.                              
