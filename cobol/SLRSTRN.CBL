000100*----------------------------------------------------------------         
000200*  SLRSTRN.CBL                                                            
000300*  SELECT clause for the restaurant master (catalog header recs).         
000400*  Loaded whole into W-CATALOG-TABLE at start of run - no keyed           
000500*  access, sequential read only, like the old vendor/state masters        
000600*  used to be read for a table-build pass.                                
000700*----------------------------------------------------------------         
000800*  1997-03-11 LF  REQ-4410  initial cut - restaurant catalog load         
000900*  1999-11-30 LF  Y2K REVIEW - no date fields on this file, no chg        
001000 SELECT RESTAURANT-FILE ASSIGN TO "RESTRNT"                               
001100        ORGANIZATION IS SEQUENTIAL                                        
001200        ACCESS MODE IS SEQUENTIAL                                         
001300        FILE STATUS IS W-RESTAURANT-FILE-STATUS.                          
