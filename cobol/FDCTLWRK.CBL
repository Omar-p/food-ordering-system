000100*----------------------------------------------------------------         
000200*  FDCTLWRK.CBL                                                           
000300*  Control-totals interchange record - 35 bytes, the four counts          
000400*  ORDER-CONTROL-REPORT prints and nothing else.                          
000500*----------------------------------------------------------------         
000600*  2009-11-04 RK  REQ-5865  initial cut                                   
000700 FD  CONTROL-TOTALS-FILE                                                  
000800     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 35 CHARACTERS.                                       
001000                                                                          
001100 01 CONTROL-TOTALS-RECORD.                                                
001200    05 CTW-ORDERS-READ               PIC 9(05) COMP.                      
001300    05 CTW-ORDERS-ACCEPTED           PIC 9(05) COMP.                      
001400    05 CTW-ORDERS-REJECTED           PIC 9(05) COMP.                      
001500    05 CTW-ACCEPTED-VALUE            PIC S9(11)V99.                       
001600    05 FILLER                        PIC X(10).                           
