000100*----------------------------------------------------------------         
000200*  SLPRDCT.CBL                                                            
000300*  SELECT clause for the restaurant product master (catalog detail        
000400*  records).  Read sequentially, RT-PRODUCT-COUNT products per            
000500*  restaurant, and folded into W-CATALOG-TABLE alongside the              
000600*  owning restaurant entry.                                               
000700*----------------------------------------------------------------         
000800*  1997-03-14 LF  REQ-4410  initial cut                                   
000900 SELECT PRODUCT-FILE ASSIGN TO "PRODUCT"                                  
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        ACCESS MODE IS SEQUENTIAL                                         
001200        FILE STATUS IS W-PRODUCT-FILE-STATUS.                             
