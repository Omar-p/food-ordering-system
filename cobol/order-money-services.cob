000100*----------------------------------------------------------------         
000200*  ORDER-MONEY-SERVICES                                                   
000300*----------------------------------------------------------------         
000400*  AUTHOR.        L. FORTUNATO                                            
000500*  INSTALLATION.  DATA PROCESSING DEPT                                    
000600*  DATE-WRITTEN.  06/09/1987                                              
000700*  DATE-COMPILED.                                                         
000800*  SECURITY.      UNCLASSIFIED                                            
000900*----------------------------------------------------------------         
001000*  Fixed-decimal money arithmetic, CALLed from ORDER-VALIDATION-          
001100*  ENGINE for every add/subtract/multiply/compare it needs to do          
001200*  on an order or an item.  Scale is always 2 decimal places;             
001300*  every arithmetic result is ROUNDED half-up before it goes back         
001400*  to the caller.  Kept as its own small CALLed module, the way           
001500*  PAYMENT-MODE used to dispatch on a menu option, so every               
001600*  program that touches money goes through the one place.                 
001700*----------------------------------------------------------------         
001800*  CHANGE LOG                                                             
001900*----------------------------------------------------------------         
002000*  06/09/1987 LF  REQ-5180  INITIAL CUT - ADD/SUBTRACT/MULTIPLY           
002100*  06/09/1987 LF  REQ-5180  COMPARE OPERATIONS - GT-ZERO/GT/EQUAL         
002200*  11/02/2003 RK  REQ-5310  MWK-MONEY-CONDITION RESET ON ENTRY -          
002300*                 CALLER WAS SEEING A STALE "Y" FROM THE LAST CALL        
002400*  03/18/2004 RK  REQ-5402  GUARD NEGATIVE MWK-MONEY-QUANTITY             
002500*  09/01/2004 LF  REQ-5455  COMMENT CLEANUP, NO LOGIC CHANGE              
002600*  02/14/2005 RK  REQ-5520  DISPLAY-UNCLEAN-RESULT CHECK REMOVED -        
002700*                 COMPUTE ROUNDED ALREADY GUARANTEES SCALE 2              
002800*  08/09/2005 LF  REQ-5580  MINOR RENAME OF PARAGRAPH LABELS              
002900*  01/06/2006 RK  REQ-5610  YEAR-END REVIEW - NO CHANGES REQUIRED         
003000*  07/22/2007 LF  REQ-5690  ADDED IS-EQUAL OPERATION FOR THE NEW          
003100*                 TOTAL-VS-ITEMS CHECK IN THE VALIDATION ENGINE           
003200*  05/11/2009 RK  REQ-5810  COMMENT PASS FOR THE AUDITORS                 
003300*  08/17/2009 RK  REQ-5820  RESULT NOW TRACED ON ITS OWN LINE -           
003400*                 ADD/SUBTRACT/MULTIPLY SHARED ONE UNREAD                 
003500*                 REDEFINES BEFORE THIS, CAUGHT IN CODE REVIEW            
003600*  11/04/2009 RK  REQ-5865  DROPPED THE LINKAGE SECTION - THE             
003700*                 REQUEST AND THE RESULT NOW CROSS ON MNYWRK,             
003800*                 SAME WAY TWO CRT PROGRAMS USED TO HAND A                
003900*                 VOUCHER BACK AND FORTH ON VOUCHER-FILE                  
004000*----------------------------------------------------------------         
004100 IDENTIFICATION DIVISION.                                                 
004200 PROGRAM-ID.     ORDER-MONEY-SERVICES.                                    
004300 AUTHOR.         L. FORTUNATO.                                            
004400 INSTALLATION.   DATA PROCESSING DEPT.                                    
004500 DATE-WRITTEN.   06/09/1987.                                              
004600 DATE-COMPILED.                                                           
004700 SECURITY.       UNCLASSIFIED.                                            
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     UPSI-0 ON STATUS IS W-TRACE-IS-ON.                                   
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700                                                                          
005800*    MNYWRK IS HOW ORDER-VALIDATION-ENGINE HANDS US ONE AMOUNT            
005900*    REQUEST AND HOW WE HAND THE RESULT BACK (REQ-5865).                  
006000                                                                          
006100     COPY "SLMNYWRK.CBL".                                                 
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600     COPY "FDMNYWRK.CBL".                                                 
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900                                                                          
007000 01  W-MNYWRK-FILE-STATUS              PIC X(02).                         
007100     88 W-MNYWRK-FILE-OK               VALUE "00".                        
007200                                                                          
007300 77  W-CALL-COUNT                     PIC 9(07) COMP VALUE ZERO.          
007400                                                                          
007500*    ONE SHARED TEMP FOR ALL THREE ARITHMETIC OPERATIONS - THEY           
007600*    NEVER RUN ON TOP OF EACH OTHER WITHIN ONE CALL, SO ONE ITEM          
007700*    COVERS ADD, SUBTRACT AND MULTIPLY WITHOUT THREE COPIES OF IT.        
007800                                                                          
007900 77  W-MONEY-TEMP-RESULT              PIC S9(11)V99.                      
008000                                                                          
008100*    EACH TRACE FIELD BELOW IS PAIRED WITH A RAW REDEFINES SO THE         
008200*    DISPLAY STATEMENTS CAN PRINT THE ZONED DIGITS AS TEXT WITHOUT        
008300*    AN EDITED PICTURE - GOOD ENOUGH FOR A DEBUG LINE, WHICH IS           
008400*    ALL THESE ARE EVER USED FOR.                                         
008500                                                                          
008600 01  W-TRACE-RESULT-AMOUNT            PIC S9(11)V99.                      
008700 01  W-TRACE-RESULT-AMOUNT-X REDEFINES                                    
008800     W-TRACE-RESULT-AMOUNT            PIC X(13).                          
008900                                                                          
009000 01  W-TRACE-AMOUNT-1                 PIC S9(11)V99.                      
009100 01  W-TRACE-AMOUNT-1-X REDEFINES                                         
009200     W-TRACE-AMOUNT-1                 PIC X(13).                          
009300                                                                          
009400 01  W-TRACE-AMOUNT-2                 PIC S9(11)V99.                      
009500 01  W-TRACE-AMOUNT-2-X REDEFINES                                         
009600     W-TRACE-AMOUNT-2                 PIC X(13).                          
009700                                                                          
009800 01  W-TRACE-IS-ON                    PIC X(01).                          
009900     88 W-TRACE-IS-ACTIVE             VALUE "1".                          
010000                                                                          
010100*----------------------------------------------------------------         
010200 PROCEDURE DIVISION.                                                      
010300*----------------------------------------------------------------         
010400                                                                          
010500 000-MAIN-LOGIC.                                                          
010600                                                                          
010700*    FIRST THING ON EVERY CALL - PICK UP THE REQUEST FROM MNYWRK,         
010800*    WRITTEN THERE BY THE CALLER RIGHT BEFORE IT CALLED US                
010900*    (REQ-5865, REPLACES THE OLD LINKAGE AREA).                           
011000                                                                          
011100     PERFORM 050-RECEIVE-MONEY-WORK-AREA                                  
011200                                                                          
011300*    MWK-MONEY-CONDITION IS RESET TO "N" ON EVERY CALL, NOT JUST          
011400*    ON THE COMPARE OPERATIONS - A CALLER DOING ADD/SUBTRACT/             
011500*    MULTIPLY NEVER LOOKS AT IT, BUT WE DO NOT WANT A STALE "Y"           
011600*    SITTING ON MNYWRK IN CASE A FUTURE CALLER EVER DOES.                 
011700                                                                          
011800     ADD 1 TO W-CALL-COUNT                                                
011900                                                                          
012000     MOVE "N" TO MWK-MONEY-CONDITION                                      
012100                                                                          
012200     IF W-TRACE-IS-ACTIVE                                                 
012300        PERFORM 900-DISPLAY-TRACE-LINE.                                   
012400                                                                          
012500*    ONE EVALUATE PER CALL - THE CALLER SETS EXACTLY ONE 88-LEVEL         
012600*    ON MWK-MONEY-OPERATION BEFORE THE CALL, SO ONLY ONE WHEN CAN         
012700*    EVER BE TRUE.                                                        
012800                                                                          
012900     EVALUATE TRUE                                                        
013000        WHEN MWK-MONEY-ADD                                                
013100           PERFORM 100-DO-ADD                                             
013200        WHEN MWK-MONEY-SUBTRACT                                           
013300           PERFORM 200-DO-SUBTRACT                                        
013400        WHEN MWK-MONEY-MULTIPLY                                           
013500           PERFORM 300-DO-MULTIPLY                                        
013600        WHEN MWK-MONEY-IS-GT-ZERO                                         
013700           PERFORM 400-DO-IS-GT-ZERO                                      
013800        WHEN MWK-MONEY-IS-GREATER                                         
013900           PERFORM 500-DO-IS-GREATER                                      
014000        WHEN MWK-MONEY-IS-EQUAL                                           
014100           PERFORM 600-DO-IS-EQUAL                                        
014200     END-EVALUATE.                                                        
014300                                                                          
014400     PERFORM 950-SEND-MONEY-WORK-AREA                                     
014500                                                                          
014600     GOBACK.                                                              
014700*----------------------------------------------------------------         
014800                                                                          
014900 050-RECEIVE-MONEY-WORK-AREA.                                             
015000                                                                          
015100     OPEN INPUT MONEY-WORK-FILE                                           
015200     READ MONEY-WORK-FILE                                                 
015300     CLOSE MONEY-WORK-FILE.                                               
015400*----------------------------------------------------------------         
015500                                                                          
015600 950-SEND-MONEY-WORK-AREA.                                                
015700                                                                          
015800*    LAST THING BEFORE GOBACK - HANDS THE RESULT AND THE                  
015900*    CONDITION FLAG BACK TO WHOEVER CALLED US.                            
016000                                                                          
016100     OPEN OUTPUT MONEY-WORK-FILE                                          
016200     WRITE MONEY-WORK-RECORD                                              
016300     CLOSE MONEY-WORK-FILE.                                               
016400*----------------------------------------------------------------         
016500                                                                          
016600 100-DO-ADD.                                                              
016700                                                                          
016800*    RESULT IS COMPUTED INTO THE WORKING-STORAGE TEMP FIRST, THEN         
016900*    MOVED TO MWK-MONEY-RESULT - COMPUTE CANNOT TARGET A LINKAGE          
017000*    ITEM AND ROUND IT IN THE SAME BREATH ON EVERY COMPILER THIS          
017100*    SHOP HAS RUN ON OVER THE YEARS, SO THE TEMP STAYS.                   
017200                                                                          
017300     COMPUTE W-MONEY-TEMP-RESULT ROUNDED =                                
017400             MWK-MONEY-AMOUNT-1 + MWK-MONEY-AMOUNT-2.                     
017500                                                                          
017600     MOVE W-MONEY-TEMP-RESULT TO MWK-MONEY-RESULT.                        
017700                                                                          
017800     IF W-TRACE-IS-ACTIVE                                                 
017900        PERFORM 910-DISPLAY-RESULT-TRACE-LINE.                            
018000*----------------------------------------------------------------         
018100                                                                          
018200 200-DO-SUBTRACT.                                                         
018300                                                                          
018400*    SAME SHAPE AS 100-DO-ADD - AMOUNT-2 IS SUBTRACTED FROM               
018500*    AMOUNT-1, NEVER THE OTHER WAY, SO THE CALLER CONTROLS SIGN           
018600*    BY WHICH LINKAGE FIELD IT LOADS WHICH VALUE INTO.                    
018700                                                                          
018800     COMPUTE W-MONEY-TEMP-RESULT ROUNDED =                                
018900             MWK-MONEY-AMOUNT-1 - MWK-MONEY-AMOUNT-2.                     
019000                                                                          
019100     MOVE W-MONEY-TEMP-RESULT TO MWK-MONEY-RESULT.                        
019200                                                                          
019300     IF W-TRACE-IS-ACTIVE                                                 
019400        PERFORM 910-DISPLAY-RESULT-TRACE-LINE.                            
019500*----------------------------------------------------------------         
019600                                                                          
019700 300-DO-MULTIPLY.                                                         
019800                                                                          
019900*    MWK-MONEY-QUANTITY IS UNSIGNED - A NEGATIVE QUANTITY CANNOT          
020000*    ARRIVE ON AN ORDER ITEM, BUT WE STILL ZERO THE RESULT RATHER         
020100*    THAN LET A BAD CALLER BLOW UP THE LINE ITEM MATH.                    
020200                                                                          
020300     IF MWK-MONEY-QUANTITY NOT NUMERIC                                    
020400        MOVE ZERO TO MWK-MONEY-RESULT                                     
020500     ELSE                                                                 
020600        COMPUTE W-MONEY-TEMP-RESULT ROUNDED =                             
020700                MWK-MONEY-AMOUNT-1 * MWK-MONEY-QUANTITY                   
020800        MOVE W-MONEY-TEMP-RESULT TO MWK-MONEY-RESULT                      
020900     END-IF.                                                              
021000                                                                          
021100     IF W-TRACE-IS-ACTIVE                                                 
021200        PERFORM 910-DISPLAY-RESULT-TRACE-LINE.                            
021300*----------------------------------------------------------------         
021400                                                                          
021500 400-DO-IS-GT-ZERO.                                                       
021600                                                                          
021700*    USED BY THE VALIDATION ENGINE TO REJECT A ZERO OR NEGATIVE           
021800*    DECLARED PRICE BEFORE ANY CATALOG LOOKUP IS EVEN ATTEMPTED -         
021900*    ONLY AMOUNT-1 IS LOOKED AT, AMOUNT-2 IS IGNORED FOR THIS ONE.        
022000                                                                          
022100     IF MWK-MONEY-AMOUNT-1 > 0                                            
022200        MOVE "Y" TO MWK-MONEY-CONDITION                                   
022300     ELSE                                                                 
022400        MOVE "N" TO MWK-MONEY-CONDITION                                   
022500     END-IF.                                                              
022600*----------------------------------------------------------------         
022700                                                                          
022800 500-DO-IS-GREATER.                                                       
022900                                                                          
023000*    STRICTLY GREATER, NOT GREATER-OR-EQUAL - CALLERS THAT NEED           
023100*    "AT LEAST" HAVE TO COMBINE THIS WITH IS-EQUAL THEMSELVES;            
023200*    NO CALLER IN THIS SYSTEM HAS NEEDED THAT YET.                        
023300                                                                          
023400     IF MWK-MONEY-AMOUNT-1 > MWK-MONEY-AMOUNT-2                           
023500        MOVE "Y" TO MWK-MONEY-CONDITION                                   
023600     ELSE                                                                 
023700        MOVE "N" TO MWK-MONEY-CONDITION                                   
023800     END-IF.                                                              
023900*----------------------------------------------------------------         
024000                                                                          
024100 600-DO-IS-EQUAL.                                                         
024200                                                                          
024300*    ADDED FOR THE TOTAL-VS-ITEMS TIE-OUT IN THE VALIDATION ENGINE        
024400*    - BOTH SIDES ARE ALREADY SCALE 2 BY THE TIME THEY GET HERE,          
024500*    SO A PLAIN EQUALS IS SAFE, NO ROUNDING SLOP TO ALLOW FOR.            
024600                                                                          
024700     IF MWK-MONEY-AMOUNT-1 = MWK-MONEY-AMOUNT-2                           
024800        MOVE "Y" TO MWK-MONEY-CONDITION                                   
024900     ELSE                                                                 
025000        MOVE "N" TO MWK-MONEY-CONDITION                                   
025100     END-IF.                                                              
025200*----------------------------------------------------------------         
025300                                                                          
025400 900-DISPLAY-TRACE-LINE.                                                  
025500                                                                          
025600*    FIRES BEFORE THE EVALUATE, SO THE TRACE SHOWS WHAT CAME IN           
025700*    REGARDLESS OF WHICH OPERATION RUNS OR WHETHER IT BLOWS UP -          
025800*    UPSI-0 TURNS THIS ON, SAME SWITCH EVERY CALLED PROGRAM HERE          
025900*    RESPONDS TO, SET AT JCL TIME WHEN A RUN NEEDS TO BE TRACED.          
026000                                                                          
026100     MOVE MWK-MONEY-AMOUNT-1 TO W-TRACE-AMOUNT-1                          
026200     MOVE MWK-MONEY-AMOUNT-2 TO W-TRACE-AMOUNT-2                          
026300                                                                          
026400     DISPLAY "ORDER-MONEY-SERVICES CALL " W-CALL-COUNT                    
026500             " OP " MWK-MONEY-OPERATION                                   
026600             " AMT1 " W-TRACE-AMOUNT-1-X                                  
026700             " AMT2 " W-TRACE-AMOUNT-2-X.                                 
026800*----------------------------------------------------------------         
026900                                                                          
027000 910-DISPLAY-RESULT-TRACE-LINE.                                           
027100                                                                          
027200*    SEPARATE FROM 900 - THE RESULT DOES NOT EXIST YET WHEN 900           
027300*    FIRES, SO IT GETS ITS OWN TRACE LINE AFTER WHICHEVER OF              
027400*    100/200/300 ACTUALLY COMPUTED ONE.                                   
027500                                                                          
027600     MOVE W-MONEY-TEMP-RESULT TO W-TRACE-RESULT-AMOUNT                    
027700                                                                          
027800     DISPLAY "ORDER-MONEY-SERVICES CALL " W-CALL-COUNT                    
027900             " RESULT " W-TRACE-RESULT-AMOUNT-X.                          
028000*----------------------------------------------------------------         
