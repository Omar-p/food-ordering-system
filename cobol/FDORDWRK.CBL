000100*----------------------------------------------------------------         
000200*  FDORDWRK.CBL                                                           
000300*  Order-work interchange record - one order's full validation            
000400*  picture, the whole OWK-ITEM-ENTRY table included, 4317 bytes.          
000500*  The batch driver fills this in, WRITEs it, CALLs the engine,           
000600*  then READs it back; the engine does the same in reverse.               
000700*  OWK-OPERATION-CODE tells the engine which lifecycle step to run        
000800*  this pass - the same five codes the old linkage area carried.          
000900*----------------------------------------------------------------         
001000*  2009-11-04 RK  REQ-5865  initial cut                                   
001100*  2009-11-04 RK  REQ-5865  event type/needed-flag fields carried         
001200*                 over unchanged from the old linkage layout              
001300 FD  ORDER-WORK-FILE                                                      
001400     LABEL RECORDS ARE STANDARD                                           
001500     RECORD CONTAINS 4317 CHARACTERS.                                     
001600                                                                          
001700 01 ORDER-WORK-RECORD.                                                    
001800    05 OWK-OPERATION-CODE            PIC X(01).                           
001900       88 OWK-OP-INITIALIZE          VALUE "I".                           
002000       88 OWK-OP-PAY                 VALUE "P".                           
002100       88 OWK-OP-APPROVE             VALUE "A".                           
002200       88 OWK-OP-INIT-CANCEL         VALUE "X".                           
002300       88 OWK-OP-CANCEL              VALUE "C".                           
002400    05 OWK-ORDER-ID                  PIC X(36).                           
002500    05 OWK-TRACKING-ID               PIC X(36).                           
002600    05 OWK-ORDER-STATUS              PIC X(10).                           
002700       88 OWK-STATUS-NONE            VALUE SPACES.                        
002800       88 OWK-STATUS-PENDING         VALUE "PENDING".                     
002900       88 OWK-STATUS-PAID            VALUE "PAID".                        
003000       88 OWK-STATUS-APPROVED        VALUE "APPROVED".                    
003100       88 OWK-STATUS-CANCELLING      VALUE "CANCELLING".                  
003200       88 OWK-STATUS-CANCELLED       VALUE "CANCELLED".                   
003300       88 OWK-STATUS-REJECTED        VALUE "REJECTED".                    
003400    05 OWK-DECLARED-ORDER-PRICE      PIC S9(11)V99.                       
003500    05 OWK-VALIDATED-ORDER-TOTAL     PIC S9(11)V99.                       
003600    05 OWK-ORDER-ITEM-COUNT          PIC 9(03) COMP.                      
003700    05 OWK-ORDER-ITEMS.                                                   
003800       10 OWK-ITEM-ENTRY OCCURS 50 TIMES                                  
003900                          INDEXED BY OWK-IX.                              
004000          15 OWK-ITEM-SEQ               PIC 9(03) COMP.                   
004100          15 OWK-PRODUCT-ID              PIC X(36).                       
004200          15 OWK-DECLARED-QUANTITY       PIC 9(05) COMP.                  
004300          15 OWK-DECLARED-UNIT-PRICE     PIC S9(11)V99.                   
004400          15 OWK-DECLARED-SUBTOTAL       PIC S9(11)V99.                   
004500          15 OWK-CONFIRMED-UNIT-PRICE    PIC S9(11)V99.                   
004600          15 OWK-PRODUCT-FOUND-FLAG      PIC X(01).                       
004700             88 OWK-PRODUCT-WAS-FOUND    VALUE "Y".                       
004800    05 OWK-FAILURE-MSG               PIC X(80).                           
004900    05 OWK-EVENT-TYPE                PIC X(15).                           
005000    05 OWK-EVENT-NEEDED-FLAG         PIC X(01).                           
005100       88 OWK-EVENT-IS-NEEDED        VALUE "Y".                           
005200    05 FILLER                        PIC X(10).                           
