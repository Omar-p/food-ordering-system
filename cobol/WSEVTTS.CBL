000100*----------------------------------------------------------------         
000200*  WSEVTTS.CBL                                                            
000300*  WORKING-STORAGE used to stamp the lifecycle event file.                
000400*  The run date/time is ACCEPTed once, at the top of the run, and         
000500*  reused for every event - we are not claiming wall-clock                
000600*  precision per event, just a run-level UTC stamp, the same way          
000700*  WSDATE.CBL used to hand back one CCYY-MM-DD value per call.            
000800*----------------------------------------------------------------         
000900*  1987-06-02 LF  REQ-5180  initial cut                                   
001000*                                                                         
001100*  Value built here and returned to the caller:                           
001200*     W-RUN-EVENT-TS   format YYYY-MM-DD HH:MM:SS                         
001300*----------------------------------------------------------------         
001400 01 W-RUN-DATE-RAW                   PIC 9(08).                           
001500 01 FILLER REDEFINES W-RUN-DATE-RAW.                                      
001600    05 W-RUN-DATE-CCYY               PIC 9(04).                           
001700    05 W-RUN-DATE-MM                 PIC 9(02).                           
001800    05 W-RUN-DATE-DD                 PIC 9(02).                           
001900                                                                          
002000 01 W-RUN-TIME-RAW                   PIC 9(08).                           
002100 01 FILLER REDEFINES W-RUN-TIME-RAW.                                      
002200    05 W-RUN-TIME-HH                 PIC 9(02).                           
002300    05 W-RUN-TIME-MI                 PIC 9(02).                           
002400    05 W-RUN-TIME-SS                 PIC 9(02).                           
002500    05 W-RUN-TIME-HS                 PIC 9(02).                           
002600                                                                          
002700 01 W-RUN-EVENT-TS                   PIC X(20).                           
