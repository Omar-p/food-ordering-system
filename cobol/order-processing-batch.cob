000100*----------------------------------------------------------------         
000200*  ORDER-PROCESSING-BATCH                                                 
000300*----------------------------------------------------------------         
000400*  AUTHOR.        L. FORTUNATO                                            
000500*  INSTALLATION.  DATA PROCESSING DEPT                                    
000600*  DATE-WRITTEN.  06/02/1987                                              
000700*  DATE-COMPILED.                                                         
000800*  SECURITY.      UNCLASSIFIED                                            
000900*----------------------------------------------------------------         
001000*  Main driver for the order lifecycle batch.  Loads the                  
001100*  restaurant/product catalog, then for every order on ORDER-FILE         
001200*  confirms the restaurant is active, overwrites declared item            
001300*  names/prices with the catalog's confirmed values, hands the            
001400*  order to ORDER-VALIDATION-ENGINE to initialize, pay, approve           
001500*  or cancel it, writes the processed-order and event records,            
001600*  and rolls up the run's control totals.  Replaces the old menu          
001700*  shell this system used to run from a CRT - there is no operator        
001800*  here, the whole cycle runs straight through from a submitted           
001900*  job, the way the night batch used to run PAY-SELECTED-VOUCHER          
002000*  over a whole cycle of vouchers instead of one at a time.               
002100*----------------------------------------------------------------         
002200*  CHANGE LOG                                                             
002300*----------------------------------------------------------------         
002400*  06/02/1987 LF  REQ-5180  INITIAL CUT - LOAD CATALOG, FIRST PASS        
002500*  06/16/2003 LF  REQ-5180  ADDED SECOND (LIFECYCLE) PASS AND THE         
002600*                 CONTROL TOTALS CALL AT END OF RUN                       
002700*  07/21/2003 LF  REQ-5180  ADDED ORD-PAY-ACTION DISPATCH - P/C/SP        
002800*  10/14/2003 RK  REQ-5298  CATALOG LOOKUP NOW OVERWRITES THE ITEM        
002900*                 PRICE WITH THE CONFIRMED VALUE, PER AP AUDIT            
003000*  11/18/2003 RK  REQ-5320  RESTAURANT-NOT-FOUND NOW USES THE SAME        
003100*                 REJECT MESSAGE AS RESTAURANT-NOT-ACTIVE                 
003200*  03/18/2004 RK  REQ-5402  GUARD ON ZERO-ITEM ORDERS BEFORE THE          
003300*                 CATALOG LOOP, SEEN ON A BAD TEST FILE IN QA             
003400*  09/01/2004 LF  REQ-5455  COMMENT CLEANUP, NO LOGIC CHANGE              
003500*  02/14/2005 RK  REQ-5520  ACCEPTED-VALUE NOW ACCUMULATES EVEN           
003600*                 WHEN THE ORDER IS LATER CANCELLED, TO TIE OUT           
003700*                 WITH THE VALIDATED TOTAL ON THE PROCESSED RECORD        
003800*  08/09/2005 LF  REQ-5580  MINOR PARAGRAPH RENUMBERING                   
003900*  01/06/2006 RK  REQ-5610  YEAR-END REVIEW - NO CHANGES REQUIRED         
004000*  07/22/2007 LF  REQ-5690  RUN-START TIMESTAMP NOW CAPTURED ONCE         
004100*                 AND REUSED FOR EVERY EVENT, NOT RE-ACCEPTED EACH        
004200*                 TIME - MATCHES THE EVENT-PUBLISHER CONTRACT             
004300*  11/03/2008 RK  REQ-5760  PRODUCT OCCURS TABLE SEARCH NOW STOPS         
004400*                 AT PRODUCT-COUNT INSTEAD OF WALKING ALL 50 SLOTS        
004500*  05/11/2009 RK  REQ-5810  COMMENT PASS FOR THE AUDITORS                 
004600*  08/22/2009 RK  REQ-5820  COMMENT PASS PER CODE REVIEW, NO              
004700*                 LOGIC CHANGE                                            
004800*  11/04/2009 RK  REQ-5865  ORDER-VALIDATION-ENGINE AND ORDER-            
004900*                 CONTROL-REPORT NO LONGER TAKE A LINKAGE AREA ON         
005000*                 THE CALL - THEY NOW PICK UP THEIR WORK THROUGH          
005100*                 ORDWRK/CTLWRK, SAME WAY TWO CRT PROGRAMS USED TO        
005200*                 HAND A VOUCHER BACK AND FORTH ON VOUCHER-FILE           
005300*----------------------------------------------------------------         
005400 IDENTIFICATION DIVISION.                                                 
005500 PROGRAM-ID.     ORDER-PROCESSING-BATCH.                                  
005600 AUTHOR.         L. FORTUNATO.                                            
005700 INSTALLATION.   DATA PROCESSING DEPT.                                    
005800 DATE-WRITTEN.   06/02/1987.                                              
005900 DATE-COMPILED.                                                           
006000 SECURITY.       UNCLASSIFIED.                                            
006100                                                                          
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     UPSI-0 ON STATUS IS W-TRACE-IS-ON.                                   
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000                                                                          
007100*    FIVE FILES, FIVE SELECT COPYBOOKS - RESTAURANT AND PRODUCT           
007200*    ARE READ-ONLY REFERENCE DATA, ORDER IS THE ONLY INPUT THAT           
007300*    CHANGES RUN TO RUN, PROCESSED AND EVENT ARE THIS RUN'S               
007400*    OUTPUT.  SAME ONE-COPYBOOK-PER-FILE HABIT AS THE OLD SYSTEM'S        
007500*    VOUCHER-FILE/VENDOR-FILE SELECTS.                                    
007600                                                                          
007700     COPY "SLRSTRN.CBL".                                                  
007800     COPY "SLPRDCT.CBL".                                                  
007900     COPY "SLORDER.CBL".                                                  
008000     COPY "SLPROC.CBL".                                                   
008100     COPY "SLEVENT.CBL".                                                  
008200                                                                          
008300*    ORDWRK AND CTLWRK ARE THE TWO INTERCHANGE FILES THIS PROGRAM         
008400*    HANDS AN ORDER (OR A SET OF RUN TOTALS) ACROSS TO - WRITTEN          
008500*    BY ONE SIDE OF A CALL, READ BY THE OTHER, NEVER OPEN ON BOTH         
008600*    SIDES AT ONCE (REQ-5865).                                            
008700                                                                          
008800     COPY "SLORDWRK.CBL".                                                 
008900     COPY "SLCTLWRK.CBL".                                                 
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400     COPY "FDRSTRN.CBL".                                                  
009500     COPY "FDPRDCT.CBL".                                                  
009600     COPY "FDORDER.CBL".                                                  
009700     COPY "FDPROC.CBL".                                                   
009800     COPY "FDEVENT.CBL".                                                  
009900     COPY "FDORDWRK.CBL".                                                 
010000     COPY "FDCTLWRK.CBL".                                                 
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300                                                                          
010400*    ONE STATUS ITEM PER SELECTed FILE - NONE OF THEM ARE CHECKED         
010500*    FOR AN I/O ERROR TODAY, ONLY FOR EOF, BUT THEY ARE DECLARED          
010600*    HERE SO A FUTURE ABEND HANDLER HAS SOMETHING TO LOOK AT.             
010700                                                                          
010800 01  W-RESTAURANT-FILE-STATUS         PIC X(02).                          
010900     88 W-RESTAURANT-FILE-OK          VALUE "00".                         
011000     88 W-RESTAURANT-FILE-EOF         VALUE "10".                         
011100                                                                          
011200 01  W-PRODUCT-FILE-STATUS            PIC X(02).                          
011300     88 W-PRODUCT-FILE-OK             VALUE "00".                         
011400     88 W-PRODUCT-FILE-EOF            VALUE "10".                         
011500                                                                          
011600 01  W-ORDER-FILE-STATUS              PIC X(02).                          
011700     88 W-ORDER-FILE-OK               VALUE "00".                         
011800     88 W-ORDER-FILE-EOF              VALUE "10".                         
011900                                                                          
012000 01  W-PROCESSED-FILE-STATUS          PIC X(02).                          
012100     88 W-PROCESSED-FILE-OK           VALUE "00".                         
012200                                                                          
012300 01  W-EVENT-FILE-STATUS              PIC X(02).                          
012400     88 W-EVENT-FILE-OK               VALUE "00".                         
012500                                                                          
012600 01  W-ORDWRK-FILE-STATUS             PIC X(02).                          
012700     88 W-ORDWRK-FILE-OK              VALUE "00".                         
012800                                                                          
012900 01  W-CTLWRK-FILE-STATUS             PIC X(02).                          
013000     88 W-CTLWRK-FILE-OK              VALUE "00".                         
013100                                                                          
013200     COPY "WSCATLG.CBL".                                                  
013300     COPY "WSEVTTS.CBL".                                                  
013400                                                                          
013500 77  W-RESTAURANT-EOF-SW              PIC X(01).                          
013600     88 W-NO-MORE-RESTAURANTS         VALUE "Y".                          
013700                                                                          
013800 77  W-PRODUCT-EOF-SW                 PIC X(01).                          
013900     88 W-NO-MORE-PRODUCTS            VALUE "Y".                          
014000                                                                          
014100 77  W-ORDER-EOF-SW                   PIC X(01).                          
014200     88 W-NO-MORE-ORDERS              VALUE "Y".                          
014300                                                                          
014400 77  W-LOOKED-UP-RESTAURANT           PIC X(01).                          
014500     88 W-RESTAURANT-WAS-LOOKED-UP    VALUE "Y".                          
014600                                                                          
014700*    W-FOUND-RX IS THE CATALOG TABLE SLOT THE LAST LOOKUP                 
014800*    LANDED ON - SET BY 330, READ BY 420 SO THE PRODUCT SEARCH            
014900*    KNOWS WHICH RESTAURANT'S PRODUCT SLOTS TO WALK.                      
015000                                                                          
015100 77  W-FOUND-RX                       PIC 9(05) COMP.                     
015200 77  W-FOUND-ACTIVE-FLAG              PIC X(01).                          
015300                                                                          
015400*    ORD-PAY-ACTION LIVES ON THE HEADER RECORD, BUT THE HEADER AND        
015500*    ITEM RECORDS SHARE ONE FD BUFFER - BY THE TIME THE ITEMS ARE         
015600*    READ THE HEADER BYTES ARE GONE, SO THE ACTION CODE IS SAVED          
015700*    HERE BEFORE THE ITEM READS START.                                    
015800 77  W-SAVED-PAY-ACTION                PIC X(01).                         
015900     88 W-SAVED-PAY-AND-APPROVE        VALUE "P".                         
016000     88 W-SAVED-PAY-THEN-CANCEL        VALUE "C".                         
016100     88 W-SAVED-LEAVE-PENDING          VALUE " ".                         
016200                                                                          
016300 77  W-ORDERS-READ                    PIC 9(05) COMP VALUE ZERO.          
016400 77  W-ORDERS-ACCEPTED                PIC 9(05) COMP VALUE ZERO.          
016500 77  W-ORDERS-REJECTED                PIC 9(05) COMP VALUE ZERO.          
016600                                                                          
016700*    RUNNING SUM OF OWK-VALIDATED-ORDER-TOTAL FOR EVERY ACCEPTED          
016800*    ORDER (REQ-5520) - PLAIN DISPLAY LIKE EVERY OTHER MONEY FIELD        
016900*    IN THIS SYSTEM, CARRIED TO CTW-ACCEPTED-VALUE AT END OF RUN          
017000*    FOR THE CONTROL REPORT TO PRINT.                                     
017100                                                                          
017200 77  W-ACCEPTED-VALUE                 PIC S9(11)V99 VALUE ZERO.           
017300                                                                          
017400*    W-IX DOES DOUBLE DUTY - IT WALKS THE PRODUCT-LOAD LOOP IN            
017500*    080 AND THE ORDER-ITEM PRODUCT SEARCH IN 430, NEVER BOTH AT          
017600*    ONCE, SO ONE SUBSCRIPT COVERS BOTH USES.                             
017700                                                                          
017800 77  W-IX                             PIC 9(03) COMP.                     
017900 77  W-CURRENT-RX                     PIC 9(05) COMP.                     
018000                                                                          
018100*    TRACE FIELDS - EACH MONEY AMOUNT IS PAIRED WITH A RAW                
018200*    REDEFINES SO 990-DISPLAY-TRACE-LINE CAN PRINT THE ZONED              
018300*    DIGITS AS TEXT; W-TRACE-FOUND-RX DOES THE SAME FOR THE               
018400*    CATALOG SUBSCRIPT, WHICH IS COMP AND CANNOT BE DISPLAYED             
018500*    DIRECTLY EITHER.                                                     
018600                                                                          
018700 01  W-TRACE-ACCEPTED-VALUE           PIC S9(11)V99.                      
018800 01  W-TRACE-ACCEPTED-VALUE-X REDEFINES                                   
018900     W-TRACE-ACCEPTED-VALUE           PIC X(13).                          
019000                                                                          
019100 01  W-TRACE-ORDER-TOTAL              PIC S9(11)V99.                      
019200 01  W-TRACE-ORDER-TOTAL-X REDEFINES                                      
019300     W-TRACE-ORDER-TOTAL              PIC X(13).                          
019400                                                                          
019500 01  W-TRACE-FOUND-RX                 PIC 9(05) COMP.                     
019600 01  W-TRACE-FOUND-RX-X REDEFINES                                         
019700     W-TRACE-FOUND-RX                 PIC X(05).                          
019800                                                                          
019900 01  W-TRACE-IS-ON                    PIC X(01).                          
020000     88 W-TRACE-IS-ACTIVE             VALUE "1".                          
020100                                                                          
020200*----------------------------------------------------------------         
020300 PROCEDURE DIVISION.                                                      
020400*----------------------------------------------------------------         
020500                                                                          
020600 000-MAIN-LOGIC.                                                          
020700                                                                          
020800*    TWO PASSES OVER THE RUN - THE FIRST LOADS THE CATALOG INTO           
020900*    W-CATALOG-TABLE, THE SECOND WALKS ORDER-FILE ONE ORDER AT A          
021000*    TIME AGAINST IT.  CONTROL TOTALS ARE ONLY BUILT AND REPORTED         
021100*    AFTER EVERY ORDER HAS BEEN THROUGH THE SECOND PASS.                  
021200                                                                          
021300     PERFORM 010-OPEN-ALL-FILES                                           
021400                                                                          
021500     PERFORM 050-LOAD-RESTAURANT-CATALOG                                  
021600                                                                          
021700     PERFORM 100-CAPTURE-RUN-TIMESTAMP                                    
021800                                                                          
021900     PERFORM 200-READ-ORDER-HEADER                                        
022000                                                                          
022100     PERFORM 300-PROCESS-ONE-ORDER                                        
022200             UNTIL W-NO-MORE-ORDERS                                       
022300                                                                          
022400     PERFORM 800-BUILD-CONTROL-TOTALS                                     
022500     PERFORM 820-CALL-CONTROL-REPORT                                      
022600                                                                          
022700     PERFORM 900-CLOSE-ALL-FILES                                          
022800                                                                          
022900     STOP RUN.                                                            
023000*----------------------------------------------------------------         
023100                                                                          
023200 010-OPEN-ALL-FILES.                                                      
023300                                                                          
023400     OPEN INPUT  RESTAURANT-FILE                                          
023500     OPEN INPUT  PRODUCT-FILE                                             
023600     OPEN INPUT  ORDER-FILE                                               
023700     OPEN OUTPUT PROCESSED-FILE                                           
023800     OPEN OUTPUT EVENT-FILE.                                              
023900*----------------------------------------------------------------         
024000                                                                          
024100 050-LOAD-RESTAURANT-CATALOG.                                             
024200                                                                          
024300*    WHOLE CATALOG IS READ ONCE, UP FRONT, INTO W-CATALOG-TABLE -         
024400*    NO KEYED ACCESS AT RUN TIME, JUST AN INDEXED TABLE SEARCH.           
024500                                                                          
024600     MOVE ZERO TO W-RESTAURANT-COUNT                                      
024700     MOVE "N"  TO W-RESTAURANT-EOF-SW                                     
024800     MOVE "N"  TO W-PRODUCT-EOF-SW                                        
024900                                                                          
025000     PERFORM 060-READ-RESTAURANT-RECORD                                   
025100                                                                          
025200     PERFORM 070-LOAD-ONE-RESTAURANT                                      
025300             UNTIL W-NO-MORE-RESTAURANTS.                                 
025400*----------------------------------------------------------------         
025500                                                                          
025600 060-READ-RESTAURANT-RECORD.                                              
025700                                                                          
025800     READ RESTAURANT-FILE                                                 
025900        AT END MOVE "Y" TO W-RESTAURANT-EOF-SW                            
026000     END-READ.                                                            
026100*----------------------------------------------------------------         
026200                                                                          
026300 070-LOAD-ONE-RESTAURANT.                                                 
026400                                                                          
026500*    W-RX TRACKS THE TABLE SLOT BEING FILLED, NOT THE RESTAURANT          
026600*    FILE'S OWN KEY - RESTAURANT-FILE HAS NO GUARANTEED ORDER, SO         
026700*    THE TABLE IS BUILT IN WHATEVER ORDER THE FILE READS BACK.            
026800                                                                          
026900     ADD 1 TO W-RESTAURANT-COUNT                                          
027000     SET W-RX TO W-RESTAURANT-COUNT                                       
027100                                                                          
027200     MOVE RT-RESTAURANT-ID   TO W-CAT-RESTAURANT-ID(W-RX)                 
027300     MOVE RT-ACTIVE-FLAG     TO W-CAT-ACTIVE-FLAG(W-RX)                   
027400     MOVE RT-PRODUCT-COUNT   TO W-CAT-PRODUCT-COUNT(W-RX)                 
027500                                                                          
027600     PERFORM 080-LOAD-ONE-PRODUCT                                         
027700             VARYING W-IX FROM 1 BY 1                                     
027800             UNTIL W-IX > RT-PRODUCT-COUNT                                
027900                                                                          
028000     PERFORM 060-READ-RESTAURANT-RECORD.                                  
028100*----------------------------------------------------------------         
028200                                                                          
028300 080-LOAD-ONE-PRODUCT.                                                    
028400                                                                          
028500*    PRODUCT-FILE IS READ SEQUENTIALLY RIGHT BEHIND RESTAURANT-           
028600*    FILE - EVERY RESTAURANT'S RT-PRODUCT-COUNT PRODUCT RECORDS           
028700*    MUST SIT IMMEDIATELY AFTER ITS OWN RESTAURANT RECORD ON THE          
028800*    FILE, OR THIS LOAD MISASSIGNS PRODUCTS TO THE WRONG ONE.             
028900                                                                          
029000     PERFORM 085-READ-PRODUCT-RECORD                                      
029100                                                                          
029200     SET W-PX TO W-IX                                                     
029300     MOVE PR-PRODUCT-ID    TO W-CAT-PRODUCT-ID(W-RX, W-PX)                
029400     MOVE PR-PRODUCT-NAME  TO W-CAT-PRODUCT-NAME(W-RX, W-PX)              
029500     MOVE PR-PRODUCT-PRICE TO W-CAT-PRODUCT-PRICE(W-RX, W-PX).            
029600*----------------------------------------------------------------         
029700                                                                          
029800 085-READ-PRODUCT-RECORD.                                                 
029900                                                                          
030000     READ PRODUCT-FILE                                                    
030100        AT END MOVE "Y" TO W-PRODUCT-EOF-SW                               
030200     END-READ.                                                            
030300*----------------------------------------------------------------         
030400                                                                          
030500 100-CAPTURE-RUN-TIMESTAMP.                                               
030600                                                                          
030700*    RUN-LEVEL UTC STAMP - ACCEPTED ONCE, REUSED FOR EVERY EVENT          
030800*    RECORD WRITTEN BY THIS RUN.                                          
030900                                                                          
031000     ACCEPT W-RUN-DATE-RAW FROM DATE                                      
031100     ACCEPT W-RUN-TIME-RAW FROM TIME                                      
031200                                                                          
031300     STRING W-RUN-DATE-CCYY DELIMITED BY SIZE                             
031400            "-"              DELIMITED BY SIZE                            
031500            W-RUN-DATE-MM   DELIMITED BY SIZE                             
031600            "-"              DELIMITED BY SIZE                            
031700            W-RUN-DATE-DD   DELIMITED BY SIZE                             
031800            " "              DELIMITED BY SIZE                            
031900            W-RUN-TIME-HH   DELIMITED BY SIZE                             
032000            ":"              DELIMITED BY SIZE                            
032100            W-RUN-TIME-MI   DELIMITED BY SIZE                             
032200            ":"              DELIMITED BY SIZE                            
032300            W-RUN-TIME-SS   DELIMITED BY SIZE                             
032400            INTO W-RUN-EVENT-TS.                                          
032500*----------------------------------------------------------------         
032600                                                                          
032700 200-READ-ORDER-HEADER.                                                   
032800                                                                          
032900     READ ORDER-FILE                                                      
033000        AT END MOVE "Y" TO W-ORDER-EOF-SW                                 
033100     END-READ.                                                            
033200*----------------------------------------------------------------         
033300                                                                          
033400 300-PROCESS-ONE-ORDER.                                                   
033500                                                                          
033600*    ONE HEADER RECORD PLUS ITS OWK-ORDER-ITEM-COUNT ITEM RECORDS         
033700*    MAKE UP ONE ORDER ON ORDER-FILE - THE HEADER IS READ BY              
033800*    200-READ-ORDER-HEADER (HERE AND AT THE BOTTOM OF THIS                
033900*    PARAGRAPH FOR THE NEXT ORDER), THE ITEMS BY 410 BELOW.               
034000                                                                          
034100     ADD 1 TO W-ORDERS-READ                                               
034200                                                                          
034300     MOVE ORD-ORDER-ID        TO OWK-ORDER-ID                             
034400     MOVE SPACES              TO OWK-TRACKING-ID                          
034500     MOVE SPACES              TO OWK-ORDER-STATUS                         
034600     MOVE ORD-ORDER-PRICE     TO OWK-DECLARED-ORDER-PRICE                 
034700     MOVE ORD-ITEM-COUNT      TO OWK-ORDER-ITEM-COUNT                     
034800     MOVE ORD-PAY-ACTION      TO W-SAVED-PAY-ACTION                       
034900     MOVE SPACES              TO OWK-FAILURE-MSG                          
035000                                                                          
035100     PERFORM 320-LOOKUP-RESTAURANT                                        
035200                                                                          
035300     IF NOT W-RESTAURANT-WAS-LOOKED-UP                                    
035400        OR W-FOUND-ACTIVE-FLAG NOT = "Y"                                  
035500        PERFORM 340-REJECT-RESTAURANT-NOT-ACTIVE                          
035600     ELSE                                                                 
035700        PERFORM 400-LOAD-ORDER-ITEMS                                      
035800                VARYING OWK-IX FROM 1 BY 1                                
035900                UNTIL OWK-IX > OWK-ORDER-ITEM-COUNT                       
036000                                                                          
036100        MOVE "I"               TO OWK-OPERATION-CODE                      
036200        PERFORM 810-CALL-VALIDATION-ENGINE                                
036300                                                                          
036400        IF W-TRACE-IS-ACTIVE                                              
036500           PERFORM 990-DISPLAY-TRACE-LINE                                 
036600        END-IF                                                            
036700                                                                          
036800*       ONLY AN ORDER THAT CLEARED INITIALIZE (NOW PENDING) GOES          
036900*       ON TO THE LIFECYCLE PASS BELOW - A REJECTED ORDER STOPS           
037000*       RIGHT HERE AND FALLS THROUGH TO 700/750.                          
037100                                                                          
037200        IF OWK-STATUS-PENDING                                             
037300           MOVE "Y" TO OWK-EVENT-NEEDED-FLAG                              
037400           PERFORM 500-WRITE-EVENT-IF-NEEDED                              
037500           IF NOT W-SAVED-LEAVE-PENDING                                   
037600              PERFORM 600-RUN-LIFECYCLE-PASS                              
037700           END-IF                                                         
037800        END-IF                                                            
037900     END-IF                                                               
038000                                                                          
038100     PERFORM 700-WRITE-PROCESSED-RECORD                                   
038200     PERFORM 750-ACCUMULATE-ORDER-TOTALS                                  
038300                                                                          
038400     PERFORM 200-READ-ORDER-HEADER.                                       
038500*----------------------------------------------------------------         
038600                                                                          
038700 320-LOOKUP-RESTAURANT.                                                   
038800                                                                          
038900     MOVE "N" TO W-LOOKED-UP-RESTAURANT                                   
039000     MOVE SPACES TO W-FOUND-ACTIVE-FLAG                                   
039100                                                                          
039200     PERFORM 330-SEARCH-ONE-RESTAURANT                                    
039300             VARYING W-CURRENT-RX FROM 1 BY 1                             
039400             UNTIL W-CURRENT-RX > W-RESTAURANT-COUNT                      
039500                OR W-RESTAURANT-WAS-LOOKED-UP.                            
039600*----------------------------------------------------------------         
039700                                                                          
039800 330-SEARCH-ONE-RESTAURANT.                                               
039900                                                                          
040000*    MATCH DATA IS SAVED RIGHT HERE, NOT READ BACK OFF THE LOOP           
040100*    SUBSCRIPT AFTERWARD - PERFORM VARYING ADVANCES THE SUBSCRIPT         
040200*    ONE MORE TIME AFTER THE MATCH BEFORE THE UNTIL STOPS IT.             
040300                                                                          
040400     IF ORD-RESTAURANT-ID = W-CAT-RESTAURANT-ID(W-CURRENT-RX)             
040500        MOVE "Y" TO W-LOOKED-UP-RESTAURANT                                
040600        MOVE W-CURRENT-RX TO W-FOUND-RX                                   
040700        MOVE W-CAT-ACTIVE-FLAG(W-CURRENT-RX)                              
040800          TO W-FOUND-ACTIVE-FLAG                                          
040900     END-IF.                                                              
041000*----------------------------------------------------------------         
041100                                                                          
041200 340-REJECT-RESTAURANT-NOT-ACTIVE.                                        
041300                                                                          
041400*    SAME REJECT MESSAGE WHETHER THE RESTAURANT ID WAS NEVER FOUND        
041500*    IN THE CATALOG OR WAS FOUND BUT FLAGGED INACTIVE (REQ-5320) -        
041600*    NEITHER CASE TELLS THE SUBMITTER ANYTHING THEY CAN ACT ON            
041700*    DIFFERENTLY, SO ONE WORDING COVERS BOTH.                             
041800                                                                          
041900     STRING "Restaurant is not active. RestaurantId: "                    
042000                                       DELIMITED BY SIZE                  
042100            ORD-RESTAURANT-ID         DELIMITED BY "  "                   
042200            INTO OWK-FAILURE-MSG                                          
042300                                                                          
042400     MOVE "REJECTED" TO OWK-ORDER-STATUS                                  
042500     MOVE ZERO        TO OWK-VALIDATED-ORDER-TOTAL.                       
042600*----------------------------------------------------------------         
042700                                                                          
042800 400-LOAD-ORDER-ITEMS.                                                    
042900                                                                          
043000*    EACH ITEM IS READ FROM ORDER-FILE, THEN ITS DECLARED NAME AND        
043100*    PRICE ARE OVERWRITTEN WITH THE CATALOG'S CONFIRMED VALUES SO         
043200*    ORDER-VALIDATION-ENGINE CAN CHECK DECLARED AGAINST CONFIRMED.        
043300                                                                          
043400     PERFORM 410-READ-ORDER-ITEM                                          
043500                                                                          
043600     MOVE ORI-ITEM-SEQ        TO OWK-ITEM-SEQ(OWK-IX)                     
043700     MOVE ORI-PRODUCT-ID      TO OWK-PRODUCT-ID(OWK-IX)                   
043800     MOVE ORI-QUANTITY        TO OWK-DECLARED-QUANTITY(OWK-IX)            
043900     MOVE ORI-UNIT-PRICE      TO OWK-DECLARED-UNIT-PRICE(OWK-IX)          
044000     MOVE ORI-SUBTOTAL        TO OWK-DECLARED-SUBTOTAL(OWK-IX)            
044100     MOVE "N"                 TO OWK-PRODUCT-FOUND-FLAG(OWK-IX)           
044200     MOVE ZERO                TO OWK-CONFIRMED-UNIT-PRICE(OWK-IX)         
044300                                                                          
044400     PERFORM 420-LOOKUP-PRODUCT.                                          
044500*----------------------------------------------------------------         
044600                                                                          
044700 410-READ-ORDER-ITEM.                                                     
044800                                                                          
044900     READ ORDER-FILE                                                      
045000        AT END MOVE "Y" TO W-ORDER-EOF-SW                                 
045100     END-READ.                                                            
045200*----------------------------------------------------------------         
045300                                                                          
045400 420-LOOKUP-PRODUCT.                                                      
045500                                                                          
045600*    SEARCHES ONLY THIS RESTAURANT'S PRODUCT SLOTS, AND ONLY AS           
045700*    FAR AS W-CAT-PRODUCT-COUNT (REQ-5760) - BEFORE THAT FIX THE          
045800*    LOOP WALKED ALL 50 OCCURS SLOTS EVEN WHEN A RESTAURANT ONLY          
045900*    CARRIED A HANDFUL OF PRODUCTS, COMPARING AGAINST LEFTOVER            
046000*    SPACES IN THE UNUSED SLOTS.                                          
046100                                                                          
046200     PERFORM 430-SEARCH-ONE-PRODUCT                                       
046300             VARYING W-IX FROM 1 BY 1                                     
046400             UNTIL W-IX > W-CAT-PRODUCT-COUNT(W-FOUND-RX)                 
046500                OR OWK-PRODUCT-WAS-FOUND(OWK-IX).                         
046600*----------------------------------------------------------------         
046700                                                                          
046800*    THE CATALOG'S NAME IS NOT CARRIED BACK TO THE DRIVER - THE           
046900*    PROCESSED-ORDER RECORD HAS NO ITEM-LEVEL FIELDS TO HOLD IT,          
047000*    SO ONLY THE CONFIRMED PRICE MATTERS TO THE VALIDATION ENGINE.        
047100*    OWK-PRODUCT-ID STAYS THE ORDERED PRODUCT'S KEY FOR THE               
047200*    FAILURE MESSAGE WIRED UP IN ORDER-VALIDATION-ENGINE.                 
047300                                                                          
047400 430-SEARCH-ONE-PRODUCT.                                                  
047500                                                                          
047600     IF OWK-PRODUCT-ID(OWK-IX) =                                          
047700        W-CAT-PRODUCT-ID(W-FOUND-RX, W-IX)                                
047800        MOVE "Y" TO OWK-PRODUCT-FOUND-FLAG(OWK-IX)                        
047900        MOVE W-CAT-PRODUCT-PRICE(W-FOUND-RX, W-IX)                        
048000          TO OWK-CONFIRMED-UNIT-PRICE(OWK-IX)                             
048100     END-IF.                                                              
048200*----------------------------------------------------------------         
048300                                                                          
048400 500-WRITE-EVENT-IF-NEEDED.                                               
048500                                                                          
048600*    CALLED AFTER EVERY OPERATION THAT MIGHT HAVE SET OWK-EVENT-          
048700*    NEEDED-FLAG, NOT JUST THE ONES THAT ALWAYS DO - APPROVE NEVER        
048800*    SETS IT, SO THIS PARAGRAPH SIMPLY FALLS THROUGH WITH NO WRITE        
048900*    WHEN IT RUNS AFTER AN APPROVE.                                       
049000                                                                          
049100     IF OWK-EVENT-IS-NEEDED                                               
049200        MOVE OWK-EVENT-TYPE   TO EV-EVENT-TYPE                            
049300        MOVE OWK-ORDER-ID     TO EV-ORDER-ID                              
049400        MOVE W-RUN-EVENT-TS   TO EV-EVENT-TS                              
049500        WRITE EVENT-RECORD                                                
049600     END-IF                                                               
049700                                                                          
049800     MOVE "N" TO OWK-EVENT-NEEDED-FLAG.                                   
049900*----------------------------------------------------------------         
050000                                                                          
050100 600-RUN-LIFECYCLE-PASS.                                                  
050200                                                                          
050300*    DRIVES A PENDING ORDER ON THROUGH WHATEVER ORD-PAY-ACTION            
050400*    ASKED FOR - "P" PAYS AND APPROVES, "C" PAYS THEN CANCELS             
050500*    (VIA INITCANCEL/CANCEL), A BLANK ACTION LEAVES THE ORDER             
050600*    PENDING AND NEVER REACHES THIS PARAGRAPH AT ALL.                     
050700                                                                          
050800     MOVE "P" TO OWK-OPERATION-CODE                                       
050900     PERFORM 810-CALL-VALIDATION-ENGINE                                   
051000     PERFORM 500-WRITE-EVENT-IF-NEEDED                                    
051100                                                                          
051200     IF OWK-STATUS-PAID                                                   
051300        IF W-SAVED-PAY-AND-APPROVE                                        
051400           MOVE "A" TO OWK-OPERATION-CODE                                 
051500           PERFORM 810-CALL-VALIDATION-ENGINE                             
051600        END-IF                                                            
051700        IF W-SAVED-PAY-THEN-CANCEL                                        
051800           MOVE "X" TO OWK-OPERATION-CODE                                 
051900           PERFORM 810-CALL-VALIDATION-ENGINE                             
052000           PERFORM 500-WRITE-EVENT-IF-NEEDED                              
052100           MOVE "C" TO OWK-OPERATION-CODE                                 
052200           PERFORM 810-CALL-VALIDATION-ENGINE                             
052300        END-IF                                                            
052400     END-IF.                                                              
052500*----------------------------------------------------------------         
052600                                                                          
052700 700-WRITE-PROCESSED-RECORD.                                              
052800                                                                          
052900*    WRITTEN FOR EVERY ORDER READ, ACCEPTED OR REJECTED - THE             
053000*    PROCESSED-FILE IS THE ONE PLACE DOWNSTREAM JOBS CAN SEE WHAT         
053100*    HAPPENED TO EVERY ORDER IN THE RUN, NOT JUST THE GOOD ONES.          
053200                                                                          
053300     MOVE OWK-ORDER-ID              TO PO-ORDER-ID                        
053400     MOVE OWK-TRACKING-ID           TO PO-TRACKING-ID                     
053500     MOVE OWK-ORDER-STATUS          TO PO-ORDER-STATUS                    
053600     MOVE OWK-VALIDATED-ORDER-TOTAL TO PO-ORDER-TOTAL                     
053700     MOVE OWK-FAILURE-MSG           TO PO-FAILURE-MSG                     
053800                                                                          
053900     WRITE PROCESSED-ORDER-RECORD.                                        
054000*----------------------------------------------------------------         
054100                                                                          
054200 750-ACCUMULATE-ORDER-TOTALS.                                             
054300                                                                          
054400*    REJECTED ORDERS ONLY BUMP THE REJECTED COUNT - ACCEPTED              
054500*    COUNT AND VALUE ONLY MOVE FOR AN ORDER THAT MADE IT PAST             
054600*    INITIALIZE, WHATEVER STATE ITS LIFECYCLE PASS LEFT IT IN             
054700*    AFTERWARD (REQ-5520 WANTED THE VALUE TO STILL COUNT EVEN IF          
054800*    THE SAME RUN LATER CANCELLED IT).                                    
054900                                                                          
055000     IF PO-STATUS-REJECTED                                                
055100        ADD 1 TO W-ORDERS-REJECTED                                        
055200     ELSE                                                                 
055300        ADD 1 TO W-ORDERS-ACCEPTED                                        
055400        ADD OWK-VALIDATED-ORDER-TOTAL TO W-ACCEPTED-VALUE                 
055500     END-IF.                                                              
055600*----------------------------------------------------------------         
055700                                                                          
055800 800-BUILD-CONTROL-TOTALS.                                                
055900                                                                          
056000*    FILLS THE CONTROL-TOTALS-RECORD FOR THE ONE CALL TO ORDER-           
056100*    CONTROL-REPORT AT THE END OF THE RUN - NOTHING HERE IS READ          
056200*    AGAIN AFTERWARD BY THIS PROGRAM.  ORDER-CONTROL-REPORT OWNS          
056300*    ALL THE REPORT FORMATTING FROM THIS POINT ON; THIS PROGRAM           
056400*    ONLY HANDS OFF THE FOUR COUNTS AND MOVES ON TO CLOSE.                
056500                                                                          
056600     MOVE W-ORDERS-READ     TO CTW-ORDERS-READ                            
056700     MOVE W-ORDERS-ACCEPTED TO CTW-ORDERS-ACCEPTED                        
056800     MOVE W-ORDERS-REJECTED TO CTW-ORDERS-REJECTED                        
056900     MOVE W-ACCEPTED-VALUE  TO CTW-ACCEPTED-VALUE.                        
057000*----------------------------------------------------------------         
057100                                                                          
057200 810-CALL-VALIDATION-ENGINE.                                              
057300                                                                          
057400*    WRITE-CALL-READ, SAME THREE STEPS EVERY TIME - THIS PARAGRAPH        
057500*    IS PERFORMED ONCE PER LIFECYCLE OPERATION, SO OWK-OPERATION-         
057600*    CODE MUST ALREADY BE SET BY THE CALLER BEFORE IT GETS HERE           
057700*    (REQ-5865).  THE REST OF ORDER-WORK-RECORD CARRIES OVER              
057800*    UNCHANGED BETWEEN CALLS FOR THE SAME ORDER.                          
057900                                                                          
058000     OPEN OUTPUT ORDER-WORK-FILE                                          
058100     WRITE ORDER-WORK-RECORD                                              
058200     CLOSE ORDER-WORK-FILE                                                
058300                                                                          
058400     CALL "ORDER-VALIDATION-ENGINE"                                       
058500                                                                          
058600     OPEN INPUT ORDER-WORK-FILE                                           
058700     READ ORDER-WORK-FILE                                                 
058800     CLOSE ORDER-WORK-FILE.                                               
058900*----------------------------------------------------------------         
059000                                                                          
059100 820-CALL-CONTROL-REPORT.                                                 
059200                                                                          
059300*    ONE-WAY HAND-OFF - NO READ BACK, ORDER-CONTROL-REPORT IS THE         
059400*    LAST THING THAT RUNS THIS JOB STEP.                                  
059500                                                                          
059600     OPEN OUTPUT CONTROL-TOTALS-FILE                                      
059700     WRITE CONTROL-TOTALS-RECORD                                          
059800     CLOSE CONTROL-TOTALS-FILE                                            
059900                                                                          
060000     CALL "ORDER-CONTROL-REPORT".                                         
060100*----------------------------------------------------------------         
060200                                                                          
060300 900-CLOSE-ALL-FILES.                                                     
060400                                                                          
060500*    CLOSED IN THE SAME ORDER THEY WERE OPENED IN 010 - NOT               
060600*    STRICTLY REQUIRED BY THE COMPILER, JUST A HABIT THAT MAKES           
060700*    THE TWO PARAGRAPHS EASY TO EYEBALL AGAINST EACH OTHER.               
060800                                                                          
060900     CLOSE RESTAURANT-FILE                                                
061000     CLOSE PRODUCT-FILE                                                   
061100     CLOSE ORDER-FILE                                                     
061200     CLOSE PROCESSED-FILE                                                 
061300     CLOSE EVENT-FILE.                                                    
061400*----------------------------------------------------------------         
061500                                                                          
061600 990-DISPLAY-TRACE-LINE.                                                  
061700                                                                          
061800*    UPSI-0 GATES THIS THE SAME WAY IT GATES THE TRACE LINE IN            
061900*    ORDER-MONEY-SERVICES - SET AT JCL TIME, NOT SOMETHING THIS           
062000*    PROGRAM DECIDES FOR ITSELF.                                          
062100                                                                          
062200     MOVE W-ACCEPTED-VALUE         TO W-TRACE-ACCEPTED-VALUE              
062300     MOVE OWK-VALIDATED-ORDER-TOTAL TO W-TRACE-ORDER-TOTAL                
062400     MOVE W-FOUND-RX               TO W-TRACE-FOUND-RX                    
062500                                                                          
062600     DISPLAY "ORDER-PROCESSING-BATCH ORDER " OWK-ORDER-ID                 
062700             " STATUS " OWK-ORDER-STATUS                                  
062800             " TOTAL "  W-TRACE-ORDER-TOTAL-X                             
062900             " RX " W-TRACE-FOUND-RX-X                                    
063000             " RUN-ACCEPTED-SO-FAR " W-TRACE-ACCEPTED-VALUE-X.            
063100*----------------------------------------------------------------         
