000100*----------------------------------------------------------------         
000200*  SLORDER.CBL                                                            
000300*  SELECT clause for the incoming order file - one ORD-HEADER-            
000400*  RECORD followed by its ORD-ITEM-RECORD items (ORD-ITEM-COUNT           
000500*  of them), read straight through, same shape as the old voucher         
000600*  file used to carry a header followed by its detail lines.              
000700*----------------------------------------------------------------         
000800*  1987-06-02 LF  REQ-5180  initial cut - order lifecycle batch           
000900 SELECT ORDER-FILE ASSIGN TO "ORDERS"                                     
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        ACCESS MODE IS SEQUENTIAL                                         
001200        FILE STATUS IS W-ORDER-FILE-STATUS.                               
