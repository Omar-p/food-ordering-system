000100*----------------------------------------------------------------         
000200*  SLPROC.CBL                                                             
000300*  SELECT clause for the processed-order output file - one                
000400*  record written per order read, success or reject.                      
000500*----------------------------------------------------------------         
000600*  1987-06-02 LF  REQ-5180  initial cut                                   
000700 SELECT PROCESSED-FILE ASSIGN TO "PROCORD"                                
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        ACCESS MODE IS SEQUENTIAL                                         
001000        FILE STATUS IS W-PROCESSED-FILE-STATUS.                           
