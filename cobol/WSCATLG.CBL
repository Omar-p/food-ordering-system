000100*----------------------------------------------------------------         
000200*  WSCATLG.CBL                                                            
000300*  In-memory restaurant/product catalog table, built once by              
000400*  LOAD-RESTAURANT-CATALOG at the top of the run and searched by          
000500*  every order that follows.  Same idea as the old vendor table           
000600*  used to be built from VENDOR-FILE for the print programs, just         
000700*  two levels deep now - restaurant, then its products.                   
000800*----------------------------------------------------------------         
000900*  1987-06-02 LF  REQ-5180  initial cut                                   
001000*  2003-09-09 LF  REQ-5240  raised product OCCURS 40 to 50 - some         
001100*                 restaurants ran out of table room on full load          
001200 01 W-CATALOG-TABLE.                                                      
001300    05 W-RESTAURANT-ENTRY OCCURS 300 TIMES                                
001400                           INDEXED BY W-RX.                               
001500       10 W-CAT-RESTAURANT-ID        PIC X(36).                           
001600       10 W-CAT-ACTIVE-FLAG          PIC X(01).                           
001700       10 W-CAT-PRODUCT-COUNT        PIC 9(03) COMP.                      
001800       10 W-CAT-PRODUCT-ENTRY OCCURS 50 TIMES                             
001900                                INDEXED BY W-PX.                          
002000          15 W-CAT-PRODUCT-ID        PIC X(36).                           
002100          15 W-CAT-PRODUCT-NAME      PIC X(30).                           
002200          15 W-CAT-PRODUCT-PRICE     PIC S9(11)V99.                       
002300    05 FILLER                         PIC X(01).                          
002400                                                                          
002500 77 W-RESTAURANT-COUNT               PIC 9(05) COMP.                      
002600 77 W-CATALOG-RESTAURANT-FOUND       PIC X(01).                           
002700    88 W-CATALOG-RESTAURANT-IS-FOUND VALUE "Y".                           
