000100*----------------------------------------------------------------         
000200*  SLEVENT.CBL                                                            
000300*  SELECT clause for the lifecycle event output file.                     
000400*----------------------------------------------------------------         
000500*  1987-06-02 LF  REQ-5180  initial cut                                   
000600 SELECT EVENT-FILE ASSIGN TO "ORDEVNT"                                    
000700        ORGANIZATION IS SEQUENTIAL                                        
000800        ACCESS MODE IS SEQUENTIAL                                         
000900        FILE STATUS IS W-EVENT-FILE-STATUS.                               
