000100*----------------------------------------------------------------         
000200*  ORDER-CONTROL-REPORT                                                   
000300*----------------------------------------------------------------         
000400*  AUTHOR.        L. FORTUNATO                                            
000500*  INSTALLATION.  DATA PROCESSING DEPT                                    
000600*  DATE-WRITTEN.  06/16/1987                                              
000700*  DATE-COMPILED.                                                         
000800*  SECURITY.      UNCLASSIFIED                                            
000900*----------------------------------------------------------------         
001000*  Prints the one-page run summary for the order batch - orders           
001100*  read, accepted, rejected and the total value of the accepted           
001200*  orders.  CALLed once, at the very end of the run, by                   
001300*  ORDER-PROCESSING-BATCH, the same way DEDUCTIBLES-REPORT used to        
001400*  be run as its own step after a voucher cycle; here it is just          
001500*  one CALL instead of a separate job step, since there is no             
001600*  control-break detail to sort and print - run totals only.              
001700*----------------------------------------------------------------         
001800*  CHANGE LOG                                                             
001900*----------------------------------------------------------------         
002000*  06/16/1987 LF  REQ-5180  INITIAL CUT                                   
002100*  09/01/2004 LF  REQ-5455  COMMENT CLEANUP, NO LOGIC CHANGE              
002200*  02/14/2005 RK  REQ-5520  ACCEPTED VALUE PICTURE WIDENED TO             
002300*                 MATCH THE ORDER-PRICE FIELD SIZE, WAS TRUNCATING        
002400*                 ON A LARGE TEST RUN                                     
002500*  08/09/2005 LF  REQ-5580  MINOR PARAGRAPH RENUMBERING                   
002600*  01/06/2006 RK  REQ-5610  YEAR-END REVIEW - NO CHANGES REQUIRED         
002700*  05/11/2009 RK  REQ-5810  COMMENT PASS FOR THE AUDITORS                 
002800*  08/22/2009 RK  REQ-5820  COMMENT PASS PER CODE REVIEW, NO              
002900*                 LOGIC CHANGE                                            
003000*  11/04/2009 RK  REQ-5865  DROPPED THE LINKAGE SECTION - THE             
003100*                 FOUR COUNTS NOW COME IN ON CTLWRK                       
003200*----------------------------------------------------------------         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.     ORDER-CONTROL-REPORT.                                    
003500 AUTHOR.         L. FORTUNATO.                                            
003600 INSTALLATION.   DATA PROCESSING DEPT.                                    
003700 DATE-WRITTEN.   06/16/1987.                                              
003800 DATE-COMPILED.                                                           
003900 SECURITY.       UNCLASSIFIED.                                            
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON STATUS IS W-TRACE-IS-ON.                                   
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900                                                                          
005000*    ONE REPORT, ONE PRINTER FILE - NO SORT WORK FILE NEEDED              
005100*    SINCE THERE IS NOTHING TO SEQUENCE, JUST FOUR NUMBERS HANDED         
005200*    IN ON CTLWRK.                                                        
005300                                                                          
005400     SELECT PRINTER-FILE ASSIGN TO "CTLRPT"                               
005500            ORGANIZATION IS LINE SEQUENTIAL.                              
005600                                                                          
005700*    CTLWRK IS WRITTEN ONCE BY ORDER-PROCESSING-BATCH RIGHT               
005800*    BEFORE IT CALLS US - WE ONLY EVER READ IT, NEVER WRITE IT            
005900*    BACK, SINCE THIS PROGRAM IS THE LAST STEP OF THE RUN                 
006000*    (REQ-5865).                                                          
006100                                                                          
006200     COPY "SLCTLWRK.CBL".                                                 
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  PRINTER-FILE                                                         
006800     LABEL RECORDS ARE OMITTED.                                           
006900 01  PRINTER-RECORD                    PIC X(80).                         
007000                                                                          
007100     COPY "FDCTLWRK.CBL".                                                 
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500 01  W-CTLWRK-FILE-STATUS          PIC X(02).                             
007600     88 W-CTLWRK-FILE-OK           VALUE "00".                            
007700                                                                          
007800*    TITLE LINE - PRINTED ONCE AT C01 (TOP OF FORM) SO THE REPORT         
007900*    ALWAYS STARTS A FRESH PAGE, SAME HABIT AS THE OLD PRINT              
008000*    PROGRAMS USED FOR THEIR HEADING LINE.                                
008100                                                                          
008200 01  RPT-TITLE-LINE.                                                      
008300     05 FILLER                    PIC X(32)                               
008400        VALUE "ORDER PROCESSING CONTROL TOTALS".                          
008500     05 FILLER                    PIC X(48) VALUE SPACES.                 
008600                                                                          
008700*    FOUR DETAIL LINES BELOW, ONE PER CONTROL TOTAL - EACH CARRIES        
008800*    ITS OWN LABEL FILLER SO THE PRINT LINE NEVER HAS TO BE BUILT         
008900*    UP PIECE BY PIECE AT RUN TIME, JUST MOVE THE COUNT IN AND            
009000*    WRITE THE WHOLE 01 AS ONE RECORD.                                    
009100                                                                          
009200 01  RPT-READ-LINE.                                                       
009300     05 RPT-READ-LABEL             PIC X(20) VALUE "ORDERS READ:".        
009400     05 RPT-ORDERS-READ            PIC ZZZ9.                              
009500     05 FILLER                     PIC X(56) VALUE SPACES.                
009600 01  RPT-READ-LINE-X REDEFINES                                            
009700     RPT-READ-LINE                 PIC X(80).                             
009800                                                                          
009900 01  RPT-ACCEPTED-LINE.                                                   
010000     05 RPT-ACCEPTED-LABEL     PIC X(20) VALUE "ORDERS ACCEPTED:".        
010100     05 RPT-ORDERS-ACCEPTED        PIC ZZZ9.                              
010200     05 FILLER                     PIC X(56) VALUE SPACES.                
010300 01  RPT-ACCEPTED-LINE-X REDEFINES                                        
010400     RPT-ACCEPTED-LINE             PIC X(80).                             
010500                                                                          
010600 01  RPT-REJECTED-LINE.                                                   
010700     05 RPT-REJECTED-LABEL     PIC X(20) VALUE "ORDERS REJECTED:".        
010800     05 RPT-ORDERS-REJECTED        PIC ZZZ9.                              
010900     05 FILLER                     PIC X(56) VALUE SPACES.                
011000 01  RPT-REJECTED-LINE-X REDEFINES                                        
011100     RPT-REJECTED-LINE             PIC X(80).                             
011200                                                                          
011300*    ACCEPTED VALUE HAS NO -X REDEFINES - ITS OWN EDITED PICTURE          
011400*    IS WIDE ENOUGH TO DISPLAY WITHOUT NEEDING A TRACE LINE, AND          
011500*    IT IS NEVER DISPLAYed, ONLY PRINTED, SO NOTHING READS IT AS          
011600*    RAW TEXT.                                                            
011700                                                                          
011800 01  RPT-VALUE-LINE.                                                      
011900     05 RPT-VALUE-LABEL         PIC X(20) VALUE "ACCEPTED VALUE:".        
012000     05 RPT-ACCEPTED-TOTAL         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.                
012100     05 FILLER                     PIC X(42) VALUE SPACES.                
012200                                                                          
012300 77  W-TRACE-IS-ON                PIC X(01).                              
012400     88 W-TRACE-IS-ACTIVE         VALUE "1".                              
012500                                                                          
012600*----------------------------------------------------------------         
012700 PROCEDURE DIVISION.                                                      
012800*----------------------------------------------------------------         
012900                                                                          
013000 000-MAIN-LOGIC.                                                          
013100                                                                          
013200*    FIRST THING ON THE CALL - PICK UP THE RUN'S FOUR COUNTS OFF          
013300*    CTLWRK (REQ-5865, REPLACES THE OLD LINKAGE AREA).                    
013400                                                                          
013500     PERFORM 050-RECEIVE-CONTROL-TOTALS                                   
013600                                                                          
013700*    FOUR MOVEs, FOUR WRITEs - THE WHOLE REPORT IS ONE PAGE AND           
013800*    NEVER SPILLS TO A SECOND ONE, SO THERE IS NO PAGE-BREAK OR           
013900*    LINE-COUNT LOGIC HERE, UNLIKE THE OLD MULTI-PAGE DEDUCTIBLES         
014000*    REPORT.                                                              
014100                                                                          
014200     OPEN OUTPUT PRINTER-FILE                                             
014300                                                                          
014400     MOVE CTW-ORDERS-READ     TO RPT-ORDERS-READ                          
014500     MOVE CTW-ORDERS-ACCEPTED TO RPT-ORDERS-ACCEPTED                      
014600     MOVE CTW-ORDERS-REJECTED TO RPT-ORDERS-REJECTED                      
014700     MOVE CTW-ACCEPTED-VALUE  TO RPT-ACCEPTED-TOTAL                       
014800                                                                          
014900*    TITLE GOES OUT AT TOP-OF-FORM, THEN A BLANK LINE, THEN THE           
015000*    FOUR DETAIL LINES ONE AFTER ANOTHER ADVANCING A SINGLE LINE          
015100*    EACH TIME - NO SPACING VARIES BY CONTENT, EVERY LINE IS              
015200*    ALWAYS PRESENT EVEN WHEN A COUNT IS ZERO.                            
015300                                                                          
015400     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE                             
015500        AFTER ADVANCING C01                                               
015600     MOVE SPACES TO PRINTER-RECORD                                        
015700     WRITE PRINTER-RECORD AFTER ADVANCING 1                               
015800                                                                          
015900     WRITE PRINTER-RECORD FROM RPT-READ-LINE                              
016000        AFTER ADVANCING 1                                                 
016100     WRITE PRINTER-RECORD FROM RPT-ACCEPTED-LINE                          
016200        AFTER ADVANCING 1                                                 
016300     WRITE PRINTER-RECORD FROM RPT-REJECTED-LINE                          
016400        AFTER ADVANCING 1                                                 
016500     WRITE PRINTER-RECORD FROM RPT-VALUE-LINE                             
016600        AFTER ADVANCING 1                                                 
016700                                                                          
016800     IF W-TRACE-IS-ACTIVE                                                 
016900        PERFORM 900-DISPLAY-TRACE-LINES                                   
017000     END-IF                                                               
017100                                                                          
017200     CLOSE PRINTER-FILE                                                   
017300                                                                          
017400     GOBACK.                                                              
017500*----------------------------------------------------------------         
017600                                                                          
017700 050-RECEIVE-CONTROL-TOTALS.                                              
017800                                                                          
017900     OPEN INPUT CONTROL-TOTALS-FILE                                       
018000     READ CONTROL-TOTALS-FILE                                             
018100     CLOSE CONTROL-TOTALS-FILE.                                           
018200*----------------------------------------------------------------         
018300                                                                          
018400 900-DISPLAY-TRACE-LINES.                                                 
018500                                                                          
018600*    ONLY THREE OF THE FOUR PRINT LINES ARE TRACED - THE VALUE            
018700*    LINE HAS NO RAW -X REDEFINES (SEE THE COMMENT ABOVE                  
018800*    RPT-VALUE-LINE), SO IT IS LEFT OUT OF THE TRACE RATHER THAN          
018900*    ADDING A REDEFINES JUST FOR A DEBUG LINE.                            
019000                                                                          
019100     DISPLAY "ORDER-CONTROL-REPORT " RPT-READ-LINE-X                      
019200     DISPLAY "ORDER-CONTROL-REPORT " RPT-ACCEPTED-LINE-X                  
019300     DISPLAY "ORDER-CONTROL-REPORT " RPT-REJECTED-LINE-X.                 
019400*----------------------------------------------------------------         
