000100*----------------------------------------------------------------         
000200*  SLCTLWRK.CBL                                                           
000300*  SELECT clause for the control-totals interchange file, written         
000400*  once at end of run by ORDER-PROCESSING-BATCH and read once by          
000500*  ORDER-CONTROL-REPORT - no read-back needed, the report is the          
000600*  last thing that happens in the run.                                    
000700*----------------------------------------------------------------         
000800*  2009-11-04 RK  REQ-5865  initial cut                                   
000900 SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLWRK"                            
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        ACCESS MODE IS SEQUENTIAL                                         
001200        FILE STATUS IS W-CTLWRK-FILE-STATUS.                              
