000100*----------------------------------------------------------------         
000200*  FDORDER.CBL                                                            
000300*  Order file - both record types below redefine the same 189-            
000400*  byte physical slot, the way the old voucher header/detail              
000500*  lines used to share one FD.  ORD-ITEM-COUNT on the header says         
000600*  how many ORD-ITEM-RECORD records follow before the next header.        
000700*  ORD-PAY-ACTION drives the second (lifecycle) pass:                     
000800*    P = pay and approve,  C = pay then cancel,  space = leave            
000900*    pending.                                                             
001000*----------------------------------------------------------------         
001100*  1987-06-02 LF  REQ-5180  initial cut - order lifecycle batch           
001200*  2003-07-21 LF  REQ-5180  added ORD-PAY-ACTION for lifecycle            
001300 FD ORDER-FILE                                                            
001400    LABEL RECORDS ARE STANDARD                                            
001500    RECORD CONTAINS 189 CHARACTERS.                                       
001600                                                                          
001700 01 ORD-HEADER-RECORD.                                                    
001800    05 ORD-ORDER-ID                  PIC X(36).                           
001900    05 ORD-CUSTOMER-ID                PIC X(36).                          
002000    05 ORD-RESTAURANT-ID              PIC X(36).                          
002100    05 ORD-DELIV-STREET               PIC X(30).                          
002200    05 ORD-DELIV-POSTAL               PIC X(10).                          
002300    05 ORD-DELIV-CITY                 PIC X(20).                          
002400    05 ORD-ORDER-PRICE                PIC S9(11)V99.                      
002500    05 ORD-ITEM-COUNT                 PIC 9(03).                          
002600    05 ORD-PAY-ACTION                 PIC X(01).                          
002700       88 ORD-PAY-AND-APPROVE         VALUE "P".                          
002800       88 ORD-PAY-THEN-CANCEL         VALUE "C".                          
002900       88 ORD-LEAVE-PENDING           VALUE " ".                          
003000    05 FILLER                         PIC X(04).                          
003100                                                                          
003200 01 ORD-ITEM-RECORD.                                                      
003300    05 ORI-ORDER-ID                   PIC X(36).                          
003400    05 ORI-ITEM-SEQ                   PIC 9(03).                          
003500    05 ORI-PRODUCT-ID                 PIC X(36).                          
003600    05 ORI-QUANTITY                   PIC 9(05).                          
003700    05 ORI-UNIT-PRICE                 PIC S9(11)V99.                      
003800    05 ORI-SUBTOTAL                   PIC S9(11)V99.                      
003900    05 FILLER                         PIC X(83).                          
