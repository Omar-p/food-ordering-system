000100*----------------------------------------------------------------         
000200*  FDPROC.CBL                                                             
000300*  Processed-order record - 180 bytes.  PO-ORDER-STATUS carries           
000400*  the order's status as of end of run; PO-FAILURE-MSG holds the          
000500*  first rejection or state-machine message, blank when none.             
000600*----------------------------------------------------------------         
000700*  1987-06-02 LF  REQ-5180  initial cut                                   
000800 FD PROCESSED-FILE                                                        
000900    LABEL RECORDS ARE STANDARD                                            
001000    RECORD CONTAINS 180 CHARACTERS.                                       
001100                                                                          
001200 01 PROCESSED-ORDER-RECORD.                                               
001300    05 PO-ORDER-ID                    PIC X(36).                          
001400    05 PO-TRACKING-ID                 PIC X(36).                          
001500    05 PO-ORDER-STATUS                PIC X(10).                          
001600       88 PO-STATUS-PENDING           VALUE "PENDING".                    
001700       88 PO-STATUS-PAID              VALUE "PAID".                       
001800       88 PO-STATUS-APPROVED          VALUE "APPROVED".                   
001900       88 PO-STATUS-CANCELLING        VALUE "CANCELLING".                 
002000       88 PO-STATUS-CANCELLED         VALUE "CANCELLED".                  
002100       88 PO-STATUS-REJECTED          VALUE "REJECTED".                   
002200    05 PO-ORDER-TOTAL                 PIC S9(11)V99.                      
002300    05 PO-FAILURE-MSG                 PIC X(80).                          
002400    05 FILLER                         PIC X(05).                          
