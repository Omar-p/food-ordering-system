000100*----------------------------------------------------------------         
000200*  FDRSTRN.CBL                                                            
000300*  Restaurant master record - one per restaurant, catalog header.         
000400*  76 bytes.  PRODUCT-COUNT tells the loader how many RT-PRODUCT          
000500*  detail records follow this restaurant in PRODUCT-FILE.                 
000600*----------------------------------------------------------------         
000700*  1997-03-11 LF  REQ-4410  initial cut                                   
000800*  1999-11-30 LF  Y2K REVIEW - no date fields, no change required         
000900 FD RESTAURANT-FILE                                                       
001000    LABEL RECORDS ARE STANDARD                                            
001100    RECORD CONTAINS 76 CHARACTERS.                                        
001200                                                                          
001300 01 RESTAURANT-RECORD.                                                    
001400    05 RT-RESTAURANT-ID              PIC X(36).                           
001500    05 RT-ACTIVE-FLAG                PIC X(01).                           
001600       88 RT-ACTIVE                  VALUE "Y".                           
001700       88 RT-INACTIVE                VALUE "N".                           
001800    05 RT-PRODUCT-COUNT              PIC 9(03).                           
001900    05 FILLER                        PIC X(36).                           
