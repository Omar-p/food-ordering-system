000100*----------------------------------------------------------------         
000200*  FDEVENT.CBL                                                            
000300*  Lifecycle event record - 75 bytes.  One written for each               
000400*  ORDER-CREATED, ORDER-PAID or ORDER-CANCELLED outcome.                  
000500*----------------------------------------------------------------         
000600*  1987-06-02 LF  REQ-5180  initial cut                                   
000700 FD EVENT-FILE                                                            
000800    LABEL RECORDS ARE STANDARD                                            
000900    RECORD CONTAINS 75 CHARACTERS.                                        
001000                                                                          
001100 01 EVENT-RECORD.                                                         
001200    05 EV-EVENT-TYPE                  PIC X(15).                          
001300       88 EV-IS-ORDER-CREATED         VALUE "ORDER-CREATED".              
001400       88 EV-IS-ORDER-PAID            VALUE "ORDER-PAID".                 
001500       88 EV-IS-ORDER-CANCELLED       VALUE "ORDER-CANCELLED".            
001600    05 EV-ORDER-ID                    PIC X(36).                          
001700    05 EV-EVENT-TS                    PIC X(20).                          
001800    05 FILLER                         PIC X(04).                          
